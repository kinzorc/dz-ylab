000010*                                                                 73810010
000020***************************************************************   73810020
000030* HABTRAN.CPY                                                     73810030
000040* DRIVING TRANSACTION LAYOUT FOR HABPOST - ONE "POST A            73810040
000050* COMPLETION" REQUEST PER HABIT.  NO KEY - PROCESSED IN THE       73810050
000060* ORDER RECEIVED FROM THE FRONT-END EXTRACT, WHICH IS EXPECTED    73810060
000070* TO PRESENT HABITS IN HAB-ID SEQUENCE (SEE HABPOST 2050-         73810070
000080* CHECK-TRAN-SEQUENCE).                                           73810080
000090*                                                                 73810090
000100* MAINTENANCE LOG.                                                73810100
000110*   06/14/91 R JESSUP    ORIGINAL LAYOUT - HAB REQ 0041.          JR140691
000120*   11/08/98 T OYELARAN  Y2K - TRAN-DATE EXPANDED TO CCYYMMDD.    TO110898
000130***************************************************************   73810130
000140 01  HAB-TRAN-REC.                                                73810140
000150     05  TRAN-HAB-ID                PIC 9(9).                     73810150
000160     05  TRAN-DATE-N                PIC 9(8).                     73810160
000170     05  TRAN-DATE REDEFINES TRAN-DATE-N.                         TO110898
000180         10  TRAN-CCYY              PIC 9(4).                     73810180
000190         10  TRAN-MM                PIC 9(2).                     73810190
000200         10  TRAN-DD                PIC 9(2).                     73810200
000210     05  FILLER                     PIC X(10).                    73810210
