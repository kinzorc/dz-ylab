000010*                                                                 73830010
000020***************************************************************   73830020
000030* HABHIST.CPY                                                     73830030
000040* STREAK-HISTORY DETAIL LAYOUT - APPEND-ONLY LOG OF STREAKS       73830040
000050* THAT HAVE ENDED.  HABCALC'S 2000-CALCULATE-STREAK SETS THE      73830050
000060* HABCALC-HIST-XXX FIELDS WHENEVER A NEWLY POSTED COMPLETION      73830060
000070* BREAKS THE CHAIN; HABPOST'S 2700-WRITE-HIST-ARCHIVE THEN        73830070
000080* WRITES THIS ROW.                                                73830080
000090*                                                                 73830090
000100* MAINTENANCE LOG.                                                73830100
000110*   02/02/94 R JESSUP    ORIGINAL LAYOUT - HAB REQ 0118.          JR020294
000120*   11/08/98 T OYELARAN  Y2K - START/END DATE EXPANDED TO         TO110898
000130*                        CCYYMMDD.                                TO110898
000140***************************************************************   73830140
000150 01  HAB-HIST-REC.                                                73830150
000160     05  HAB-HIST-KEY.                                            73830160
000170         10  HIST-HAB-ID            PIC 9(9).                     73830170
000180         10  HIST-SEQ-NO            PIC 9(4).                     73830180
000190     05  HIST-START-DATE            PIC 9(8).                     73830190
000200     05  HIST-END-DATE              PIC 9(8).                     73830200
000210     05  HIST-STREAK-COUNT          PIC 9(4).                     73830210
000220     05  FILLER                     PIC X(20).                    73830220
