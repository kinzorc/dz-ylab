000010*                                                                 73860010
000020***************************************************************   73860020
000030* HABRPT.CPY                                                      73860030
000040* RESULT-OUT RECORD - ONE LINE PER POSTED TRANSACTION, CARRYING   73860040
000050* THE OUTCOME STATUS CODE AND THE RECOMPUTED STREAK/PERCENT.      73860050
000060* THE 88-LEVELS BELOW ARE THE ONLY PLACE THE LITERAL STATUS       73860060
000070* CODE TEXT IS SPELLED OUT - HABPOST SETS THEM, HABCALC NEVER     73860070
000080* TOUCHES THIS RECORD.                                            73860080
000090*                                                                 73860090
000100* MAINTENANCE LOG.                                                73860100
000110*   06/14/91 R JESSUP    ORIGINAL LAYOUT - HAB REQ 0041.          JR140691
000120*   02/02/94 R JESSUP    ADDED ALREADY-COMPLETED-THIS-WEEK AND    JR020294
000130*                        OUT-OF-SEQUENCE CODES - HAB REQ 0118.    JR020294
000140***************************************************************   73860140
000150 01  HAB-RESULT-REC.                                              73860150
000160     05  RSLT-HAB-ID                PIC 9(9).                     73860160
000170     05  RSLT-TXN-DATE              PIC 9(8).                     73860170
000180     05  RSLT-STATUS-CODE           PIC X(30).                    73860180
000190         88  RSLT-HABIT-SUCCESS                                   73860190
000200             VALUE 'HABIT_SUCCESS'.                               73860200
000210         88  RSLT-HABIT-FINISHED                                  73860210
000220             VALUE 'HABIT_FINISHED'.                              73860220
000230         88  RSLT-START-NOT-REACHED                               73860230
000240             VALUE 'HABIT_START_DATE_NOT_REACHED'.                73860240
000250         88  RSLT-ALREADY-TODAY                                   73860250
000260             VALUE 'HABIT_ALREADY_COMPLETED_TODAY'.               73860260
000270         88  RSLT-ALREADY-WEEK                                    73860270
000280             VALUE 'HABIT_ALREADY_COMPLETED_THIS_WEEK'.           JR020294
000290         88  RSLT-OUT-OF-SEQUENCE                                 JR020294
000300             VALUE 'HABIT_TRAN_OUT_OF_SEQUENCE'.                  JR020294
000305         88  RSLT-HABIT-NOT-FOUND                                 JR020294
000306             VALUE 'HABIT_NOT_FOUND'.                             JR020294
000310     05  RSLT-NEW-STREAK            PIC 9(4).                     73860310
000320     05  RSLT-NEW-PERCENT           PIC 9(3).                     73860320
000330     05  FILLER                     PIC X(10).                    73860330
