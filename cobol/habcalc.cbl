000010****************************************************************  00884010
000020* LICENSED MATERIALS - PROPERTY OF MERIDIAN DATA SYSTEMS          00884020
000030* ALL RIGHTS RESERVED                                             00884030
000040****************************************************************  00884040
000050* PROGRAM:  HABCALC                                               00884050
000060*                                                                 00884060
000070* CALLED SUBROUTINE - ALL STREAK/PERCENTAGE ARITHMETIC FOR THE    00884070
000080* HABIT EXECUTION BATCH LIVES HERE SO HABPOST NEVER TOUCHES A     00884080
000090* DATE FIELD DIRECTLY.  DISPATCHED BY HABCALC-REQUEST-CODE IN     00884090
000100* HABCALC-PARM-AREA (COPYBOOK HABPARM, SHARED WITH THE CALLER):   00884100
000110*                                                                 00884110
000120*   'V' - VALIDATE.  GIVEN HABCALC-FREQUENCY AND HABCALC-TXN-     00884120
000130*         DATE, LOOK AT THE ALREADY-LOADED HABCALC-EXEC-TABLE     00884130
000140*         AND SET HABCALC-RESULT-CODE TO Y IF TXN-DATE WOULD      00884140
000150*         DUPLICATE AN EXISTING COMPLETION - SAME CALENDAR DAY    00884150
000160*         FOR A DAILY HABIT, SAME ISO WEEK-OF-YEAR FOR A          00884160
000170*         WEEKLY HABIT.                                           00884170
000180*                                                                 00884180
000190*   'R' - RECOMPUTE.  GIVEN HABCALC-OLD-STREAK AND THE EXEC       00884190
000200*         TABLE (NOW INCLUDING THE JUST-POSTED TXN-DATE), WALK    00884200
000210*         BACK FROM THE NEWEST ENTRY COUNTING THE CONSECUTIVE     00884210
000220*         SCHEDULED OCCURRENCES THAT WERE COMPLETED TO DERIVE     00884220
000230*         HABCALC-NEW-STREAK, RECOMPUTE HABCALC-NEW-PERCENT       00884230
000240*         OVER THE HABIT'S FULL START/END-DATE WINDOW, AND SET    JR111404
000250*         HABCALC-ARCHIVE-FLAG/HABCALC-HIST-xxx WHEN THE          00884250
000260*         STREAK JUST STARTED OVER (I.E. THE PRIOR STREAK WAS     00884260
000270*         BROKEN BY A GAP RATHER THAN EXTENDED).                  00884270
000280****************************************************************  00884280
000290*                                                                 00884290
000300* CHANGE LOG.                                                     00884300
000310*   02/02/94 R JESSUP    ORIGINAL PROGRAM - HAB REQ 0118.         JR020294
000320*   02/02/94 R JESSUP    STREAK WALK-BACK AND STREAK-HISTORY      JR020294
000330*                        ARCHIVE TRIGGER (UNITS 2 AND 3).         JR020294
000340*   09/02/91 R JESSUP    *** NOTE - ENTRY ADDED OUT OF DATE       RJ090291
000350*                        ORDER DURING THE 1994 REWRITE; THE       RJ090291
000360*                        WEEKLY-DUPLICATE DISPATCH (REQUEST       RJ090291
000370*                        CODE V) WAS ORIGINALLY CODED IN          RJ090291
000380*                        HABPOST ITSELF FOR HAB REQ 0057 AND      RJ090291
000390*                        MOVED HERE WHEN HABCALC WAS WRITTEN.     RJ090291
000400*   11/08/98 T OYELARAN  Y2K REMEDIATION - ISO WEEK-OF-YEAR       TO110898
000410*                        ARITHMETIC REWRITTEN AGAINST CCYYMMDD    TO110898
000420*                        INSTEAD OF THE OLD YYMMDD WINDOW TABLE.  TO110898
000430*   03/30/01 T OYELARAN  EXEC TABLE RAISED TO 1000 ENTRIES -      TO033001
000440*                        SEE HABPARM MAINTENANCE LOG, CR-1147.    TO033001
000450*   11/14/04 J RUDOLPH   CR-1203 - 2500 WAS WINDOWING THE         JR111404
000460*                        PERCENT RECOMPUTE OFF THE CURRENT        JR111404
000470*                        MONTH/YEAR INSTEAD OF THE HABIT'S OWN    JR111404
000480*                        START/END DATE - FIXED TO USE            JR111404
000490*                        HABCALC-START-DATE/HABCALC-END-DATE      JR111404
000500*                        AND TO DIVIDE THE FULL EXEC-COUNT        JR111404
000510*                        RATHER THAN A RE-WINDOWED SUBSET.        JR111404
000520*                        DROPPED THE ROUNDED CLAUSE - AUDIT       JR111404
000530*                        WANTS TRUNCATION, NOT ROUND-HALF-UP.     JR111404
000540****************************************************************  00884450
000550 IDENTIFICATION DIVISION.                                         00884460
000560 PROGRAM-ID.    HABCALC.                                          00884470
000570 AUTHOR.        R JESSUP.                                         00884480
000580 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00884490
000590 DATE-WRITTEN.  02/02/94.                                         00884500
000600 DATE-COMPILED. 03/30/01.                                         00884510
000610 SECURITY.      NON-CONFIDENTIAL.                                 00884520
000620****************************************************************  00884530
000630 ENVIRONMENT DIVISION.                                            00884540
000640****************************************************************  00884550
000650 CONFIGURATION SECTION.                                           00884560
000660 SOURCE-COMPUTER. IBM-390.                                        00884570
000670 OBJECT-COMPUTER. IBM-390.                                        00884580
000680 SPECIAL-NAMES.                                                   00884590
000690     C01               IS TOP-OF-FORM                             00884600
000700     UPSI-0            ON  DEBUG-TRACE-ON                         00884610
000710                        OFF DEBUG-TRACE-OFF.                      00884620
000720****************************************************************  00884630
000730 DATA DIVISION.                                                   00884640
000740 WORKING-STORAGE SECTION.                                         00884650
000750*                                                                 00888130
000760* STANDALONE WORK FIELDS - SUBSCRIPTS AND THE DIVIDE/REMAINDER    00888131
000770* QUOTIENT-HOLDERS USED BY 3100-CHECK-LEAP-YEAR AND               00888132
000780* 3650-CALC-DAY-OF-WEEK.  SEE COBPERF/WRKSFINL FOR THE SAME       00888133
000790* 77-LEVEL HABIT ELSEWHERE IN THE SHOP.                           00888134
000800 77  WS-I                   PIC S9(4) COMP   VALUE +0.            00888135
000810 77  WS-J                   PIC S9(4) COMP   VALUE +0.            00888136
000820 77  WS-MOD-QUOT            PIC S9(7) COMP   VALUE +0.            00888137
000830 77  WS-MOD-REM             PIC S9(4) COMP   VALUE +0.            00888138
000840*    77  WS-ZELLER-YY/WS-ZELLER-SUM SERVE 3650-CALC-DAY-OF-WEEK   00888138
000850 77  WS-ZELLER-YY           PIC S9(4) COMP   VALUE +0.            00888139
000860 77  WS-ZELLER-SUM          PIC S9(7) COMP   VALUE +0.            00888140
000870****************************************************************  00884660
000880* WS-CIVIL-DATE/WS-CIVIL-DATE-R ARE THE TWO VIEWS USED BY         00884670
000890* 3000-STEP-DATE TO ADD ONE CALENDAR DAY TO A CCYYMMDD DATE SO    00884680
000900* 3500 CAN WALK FORWARD FROM HAB-START-DATE COUNTING SCHEDULED    00884690
000910* DAILY OCCURRENCES (RULE 7).  WS-DAYS-IN-MONTH IS THE THIRD      00884700
000920* REDEFINES-STYLE VIEW, A TABLE LOOKUP KEYED BY MONTH NUMBER.     00884710
000930****************************************************************  00884720
000940 01  WS-CIVIL-DATE.                                               00884730
000950     05  WS-CIVIL-CCYY           PIC 9(4).                        00884740
000960     05  WS-CIVIL-MM             PIC 9(2).                        00884750
000970     05  WS-CIVIL-DD             PIC 9(2).                        00884760
000980 01  WS-CIVIL-DATE-N REDEFINES WS-CIVIL-DATE                      00884770
000990         PIC 9(8).                                                00884780
001000*                                                                 00884790
001010 01  WS-DAYS-IN-MONTH-TABLE.                                      00884800
001020     05  FILLER  PIC 9(2)  VALUE 31.                              00884810
001030     05  FILLER  PIC 9(2)  VALUE 28.                              00884820
001040     05  FILLER  PIC 9(2)  VALUE 31.                              00884830
001050     05  FILLER  PIC 9(2)  VALUE 30.                              00884840
001060     05  FILLER  PIC 9(2)  VALUE 31.                              00884850
001070     05  FILLER  PIC 9(2)  VALUE 30.                              00884860
001080     05  FILLER  PIC 9(2)  VALUE 31.                              00884870
001090     05  FILLER  PIC 9(2)  VALUE 31.                              00884880
001100     05  FILLER  PIC 9(2)  VALUE 30.                              00884890
001110     05  FILLER  PIC 9(2)  VALUE 31.                              00884900
001120     05  FILLER  PIC 9(2)  VALUE 30.                              00884910
001130     05  FILLER  PIC 9(2)  VALUE 31.                              00884920
001140 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.         00884930
001150     05  WS-DIM-ENTRY    PIC 9(2)  OCCURS 12 TIMES.               00884940
001160*                                                                 00884950
001170***************************************************************   00884960
001180* ISO-8601 WEEK-OF-YEAR WORK AREA - THE WEEK NUMBER IS DERIVED    00884970
001190* BY STEPPING BACK TO THE MONDAY ON OR BEFORE THE DATE BEING      00884980
001200* TESTED, THEN COUNTING SCHEDULED-DAY STEPS FROM JAN 1 OF THE     00884990
001210* SAME CIVIL YEAR - SEE 3600-CALC-WEEK-NUMBER.                    00885000
001220***************************************************************   00885010
001230 01  WS-WEEK-WORK-AREA.                                           00885020
001240     05  WS-WW-DATE-N           PIC 9(8).                         00885030
001250     05  WS-WW-DATE REDEFINES WS-WW-DATE-N.                       00885040
001260         10  WS-WW-CCYY         PIC 9(4).                         00885050
001270         10  WS-WW-MM           PIC 9(2).                         00885060
001280         10  WS-WW-DD           PIC 9(2).                         00885070
001290     05  WS-WW-DAY-OF-WEEK      PIC 9(1)  COMP-3.                 00885080
001300     05  WS-WW-DAY-COUNT        PIC 9(3)  COMP-3.                 00885090
001310     05  WS-WW-LEAP-SW          PIC X     VALUE 'N'.              00885100
001320         88  WS-WW-LEAP-YEAR           VALUE 'Y'.                 00885110
001330*                                                                 00885120
001340 01  WS-WORK-COUNTERS.                                            00885130
001350     05  WS-SCHEDULED-COUNT     PIC S9(7) COMP-3 VALUE +0.        00885160
001360     05  WS-RUN-LENGTH          PIC S9(7) COMP-3 VALUE +0.        00885180
001370     05  WS-STREAK-START-DATE   PIC 9(8)          VALUE 0.        00885190
001380     05  WS-WINDOW-START-DATE   PIC 9(8)          VALUE 0.        00885200
001390     05  WS-WINDOW-START-WEEK-NO PIC 9(3) COMP-3   VALUE 0.       TO033001
001400     05  WS-LEAP-TEST-CCYY      PIC 9(4)  COMP-3 VALUE 0.         TO110898
001410     05  WS-THIS-WEEK-NUMBER    PIC 9(3)  COMP-3 VALUE 0.         JR020294
001420     05  WS-TXN-WEEK-NUMBER     PIC 9(3)  COMP-3 VALUE 0.         JR020294
001430     05  WS-TXN-WEEK-YEAR       PIC 9(4)  COMP-3 VALUE 0.         JR020294
001440     05  WS-ENTRY-WEEK-NUMBER   PIC 9(3)  COMP-3 VALUE 0.         JR020294
001450     05  WS-ENTRY-WEEK-YEAR     PIC 9(4)  COMP-3 VALUE 0.         JR020294
001460     05  WS-ENTRY-WEEK-SEQ      PIC 9(6)  COMP-3 VALUE 0.         TO110898
001470     05  WS-PREV-WEEK-SEQ       PIC 9(6)  COMP-3 VALUE 0.         TO110898
001480     05  WS-STREAK-CONSEC-SW    PIC X     VALUE 'N'.              TO110898
001490         88  WS-STREAK-CONSECUTIVE      VALUE 'Y'.                TO110898
001500*                                                                 00885260
001510     COPY HABPARM.                                                00885270
001520****************************************************************  00885280
001530 LINKAGE SECTION.                                                 00885290
001540     COPY HABPARM REPLACING ==HABCALC-== BY ==LK-HABCALC-==.      00885310
001550****************************************************************  00885320
001560 PROCEDURE DIVISION USING LK-HABCALC-PARM-AREA.                   00885330
001570****************************************************************  00885340
001580 0000-MAIN-PARAGRAPH.                                             00885350
001590     MOVE LK-HABCALC-PARM-AREA TO HABCALC-PARM-AREA.              00885360
001600     EVALUATE TRUE                                                00885370
001610         WHEN HABCALC-REQ-VALIDATE                                00885380
001620             PERFORM 1000-VALIDATE-DUPLICATE THRU 1000-EXIT       00885390
001630         WHEN HABCALC-REQ-RECOMPUTE                               00885400
001640             PERFORM 2000-CALCULATE-STREAK                        00885410
001650             PERFORM 2500-CALCULATE-PERCENT                       00885420
001660         WHEN OTHER                                               00885430
001670             MOVE 16 TO HABCALC-RETURN-CODE                       00885440
001680     END-EVALUATE.                                                00885450
001690     MOVE HABCALC-PARM-AREA TO LK-HABCALC-PARM-AREA.              00885460
001700     GOBACK.                                                      00885470
001710                                                                  00885480
001720****************************************************************  00885490
001730* 1000-VALIDATE-DUPLICATE - BUSINESS RULES 3 AND 4.  DAILY        00885500
001740* HABITS DUPLICATE ON AN EXACT CALENDAR-DATE MATCH; WEEKLY        00885510
001750* HABITS DUPLICATE WHEN ANY ALREADY-POSTED ENTRY FALLS IN THE     00885520
001760* SAME ISO WEEK-OF-YEAR (AND WEEK-BASED YEAR) AS HABCALC-TXN-     00885530
001770* DATE.                                                           00885540
001780****************************************************************  00885550
001790 1000-VALIDATE-DUPLICATE.                                         00885560
001800     SET HABCALC-DUP-NOT-FOUND TO TRUE.                           00885570
001810     IF HABCALC-EXEC-COUNT = 0                                    00885580
001820         GO TO 1000-EXIT                                          00885590
001830     END-IF.                                                      00885600
001840     IF HABCALC-FREQUENCY = 'D'                                   00885610
001850         PERFORM 1050-CHECK-DAILY-DUP                             00885620
001860             VARYING WS-I FROM 1 BY 1                             00885630
001870                 UNTIL WS-I > HABCALC-EXEC-COUNT                  00885630
001880     ELSE                                                         00885680
001890         MOVE HABCALC-TXN-DATE TO WS-WW-DATE-N                    00885690
001900         PERFORM 3600-CALC-WEEK-NUMBER                            00885700
001910         MOVE WS-THIS-WEEK-NUMBER TO WS-TXN-WEEK-NUMBER           00885710
001920         MOVE WS-WW-CCYY          TO WS-TXN-WEEK-YEAR             00885720
001930         PERFORM 1060-CHECK-WEEKLY-DUP                            00885730
001940             VARYING WS-I FROM 1 BY 1                             00885740
001950                 UNTIL WS-I > HABCALC-EXEC-COUNT                  00885740
001960     END-IF.                                                      00885840
001970 1000-EXIT.                                                       00885850
001980     EXIT.                                                        00885860
001990                                                                  00885861
002000 1050-CHECK-DAILY-DUP.                                            00885862
002010     IF HC-EXEC-ENTRY-DATE(WS-I) = HABCALC-TXN-DATE               00885864
002020         SET HABCALC-DUP-FOUND TO TRUE                            00885865
002030     END-IF.                                                      00885866
002040                                                                  00885867
002050 1060-CHECK-WEEKLY-DUP.                                           00885868
002060     MOVE HC-EXEC-ENTRY-DATE(WS-I) TO WS-WW-DATE-N.               00885869
002070     PERFORM 3600-CALC-WEEK-NUMBER.                               00885870
002080     MOVE WS-THIS-WEEK-NUMBER TO WS-ENTRY-WEEK-NUMBER.            00885871
002090     MOVE WS-WW-CCYY          TO WS-ENTRY-WEEK-YEAR.              00885872
002100     IF WS-ENTRY-WEEK-NUMBER = WS-TXN-WEEK-NUMBER                 00885873
002110        AND WS-ENTRY-WEEK-YEAR = WS-TXN-WEEK-YEAR                 00885874
002120         SET HABCALC-DUP-FOUND TO TRUE                            00885875
002130     END-IF.                                                      00885876
002140                                                                  00885870
002150****************************************************************  00885880
002160* 2000-CALCULATE-STREAK - BUSINESS RULE 6.  HABCALC-EXEC-TABLE    00885890
002170* IS ASCENDING BY DATE AND ALREADY INCLUDES THE JUST-POSTED       00885900
002180* TXN-DATE (HABPOST INSERTS IT BEFORE CALLING WITH REQUEST        00885910
002190* CODE R).  WALK BACK FROM THE NEWEST ENTRY COUNTING HOW MANY     00885920
002200* CONSECUTIVE SCHEDULED OCCURRENCES (3500) WERE ALL COMPLETED     00885930
002210* BACK TO THE POINT WHERE ONE WAS MISSED.  IF THE RESULT IS       00885940
002220* NOT SIMPLY HABCALC-OLD-STREAK + 1 THE OLD STREAK WAS BROKEN     00885950
002230* AND MUST BE ARCHIVED (RULE 9).                                  00885960
002240****************************************************************  00885970
002250 2000-CALCULATE-STREAK.                                           00885980
002260     SET HABCALC-ARCHIVE-NOT-NEEDED TO TRUE.                      00885990
002270     MOVE HABCALC-EXEC-COUNT TO WS-I.                             00886000
002280     MOVE 1 TO WS-RUN-LENGTH.                                     00886010
002290     MOVE HC-EXEC-ENTRY-DATE(WS-I) TO WS-STREAK-START-DATE.       00886020
002300     PERFORM 2050-WALK-BACK-ONE-ENTRY UNTIL WS-I <= 1.            00886030
002310                                                                  00886141
002320 2050-WALK-BACK-ONE-ENTRY.                                        00886142
002330     IF HABCALC-FREQUENCY = 'D'                                   TO110898
002340         MOVE HC-EXEC-ENTRY-DATE(WS-I) TO WS-WINDOW-START-DATE    TO110898
002350         PERFORM 3000-STEP-DATE-BACKWARD                          TO110898
002360         IF HC-EXEC-ENTRY-DATE(WS-I - 1) = WS-CIVIL-DATE-N        TO110898
002370             MOVE 'Y' TO WS-STREAK-CONSEC-SW                      TO110898
002380         ELSE                                                     TO110898
002390             MOVE 'N' TO WS-STREAK-CONSEC-SW                      TO110898
002400         END-IF                                                   TO110898
002410     ELSE                                                         TO110898
002420* WEEKLY HABITS MAY BE COMPLETED ON ANY DAY OF THE WEEK, SO       TO110898
002430* "CONSECUTIVE" MEANS ADJACENT ISO WEEK NUMBERS, NOT EXACTLY      TO110898
002440* SEVEN DAYS APART - CONVERT BOTH ENTRIES TO A WEEK-SEQUENCE      TO110898
002450* NUMBER (WEEK-BASED-YEAR * 53 + WEEK-NUMBER) AND COMPARE.        TO110898
002460         MOVE HC-EXEC-ENTRY-DATE(WS-I) TO WS-WW-DATE-N            TO110898
002470         PERFORM 3600-CALC-WEEK-NUMBER                            TO110898
002480         COMPUTE WS-ENTRY-WEEK-SEQ =                              TO110898
002490             WS-WW-CCYY * 53 + WS-THIS-WEEK-NUMBER                TO110898
002500         MOVE HC-EXEC-ENTRY-DATE(WS-I - 1) TO WS-WW-DATE-N        TO110898
002510         PERFORM 3600-CALC-WEEK-NUMBER                            TO110898
002520         COMPUTE WS-PREV-WEEK-SEQ =                               TO110898
002530             WS-WW-CCYY * 53 + WS-THIS-WEEK-NUMBER                TO110898
002540         IF WS-PREV-WEEK-SEQ = WS-ENTRY-WEEK-SEQ - 1              TO110898
002550             MOVE 'Y' TO WS-STREAK-CONSEC-SW                      TO110898
002560         ELSE                                                     TO110898
002570             MOVE 'N' TO WS-STREAK-CONSEC-SW                      TO110898
002580         END-IF                                                   TO110898
002590     END-IF.                                                      TO110898
002600     IF WS-STREAK-CONSECUTIVE                                     TO110898
002610         ADD 1 TO WS-RUN-LENGTH                                   00886070
002620         MOVE HC-EXEC-ENTRY-DATE(WS-I - 1)                        00886080
002630             TO WS-STREAK-START-DATE                              00886090
002640         SUBTRACT 1 FROM WS-I                                     00886100
002650     ELSE                                                         00886110
002660         MOVE 1 TO WS-I                                           00886120
002670     END-IF.                                                      00886130
002680                                                                  00886143
002690     MOVE WS-RUN-LENGTH TO HABCALC-NEW-STREAK.                    00886150
002700     IF WS-RUN-LENGTH NOT = HABCALC-OLD-STREAK + 1                00886160
002710         IF HABCALC-OLD-STREAK > 0                                00886170
002720             SET HABCALC-ARCHIVE-NEEDED TO TRUE                   00886180
002730         END-IF                                                   00886280
002740     END-IF.                                                      00886290
002750* THE PRIOR STREAK'S BOUNDARIES ARE DERIVED FROM THE SAME         JR020294
002760* TABLE THE NEW STREAK WAS WALKED BACK THROUGH - THE BROKEN       JR020294
002770* STREAK RAN FROM THE OLDEST SURVIVING ENTRY NOT PART OF THE      JR020294
002780* NEW RUN THROUGH THE ENTRY JUST BEFORE IT, HABCALC-OLD-STREAK    JR020294
002790* ENTRIES LONG.                                                   JR020294
002800     IF HABCALC-ARCHIVE-NEEDED                                    JR020294
002810         COMPUTE WS-J = HABCALC-EXEC-COUNT - WS-RUN-LENGTH        JR020294
002820             - HABCALC-OLD-STREAK + 1                             JR020294
002830         IF WS-J < 1                                              JR020294
002840             MOVE 1 TO WS-J                                       JR020294
002850         END-IF                                                   JR020294
002860         MOVE HC-EXEC-ENTRY-DATE(WS-J) TO HABCALC-HIST-START-DATE JR020294
002870         COMPUTE WS-J = HABCALC-EXEC-COUNT - WS-RUN-LENGTH        JR020294
002880         MOVE HC-EXEC-ENTRY-DATE(WS-J) TO HABCALC-HIST-END-DATE   JR020294
002890         MOVE HABCALC-OLD-STREAK TO HABCALC-HIST-STREAK-COUNT     JR020294
002900     END-IF.                                                      JR020294
002910                                                                  00886460
002920****************************************************************  00886470
002930* 2500-CALCULATE-PERCENT - BUSINESS RULE 8.  COUNTS SCHEDULED     00886480
002940* OCCURRENCES (3500) OVER THE HABIT'S FULL HABCALC-START-DATE     00886490
002950* TO HABCALC-END-DATE WINDOW, DIVIDES HABCALC-EXEC-COUNT (THE     JR111404
002960* TOTAL EXECUTION-HISTORY ROW COUNT) BY THAT SCHEDULED COUNT,     JR111404
002970* AND KEEPS THE RESULT ONLY IF IT IMPROVES ON HABCALC-NEW-        00886540
002980* PERCENT'S CALLER-SIDE STORED BEST (HABPOST DOES THE COMPARE -   00886550
002990* THIS PARAGRAPH ALWAYS RETURNS THE CURRENT WINDOW'S              00886560
003000* PERCENTAGE, TRUNCATED PER CR-1203 - NO ROUNDED CLAUSE).         JR111404
003010****************************************************************  00886570
003020 2500-CALCULATE-PERCENT.                                          00886580
003030     MOVE HABCALC-START-DATE TO WS-WINDOW-START-DATE.             00886650
003040     MOVE 0 TO WS-SCHEDULED-COUNT.                                00886660
003050     PERFORM 3500-COUNT-SCHEDULED-OCCURRENCES.                    00886670
003060     IF WS-SCHEDULED-COUNT = 0                                    00886750
003070         MOVE 0 TO HABCALC-NEW-PERCENT                            00886760
003080     ELSE                                                         00886770
003090         COMPUTE HABCALC-NEW-PERCENT =                            JR111404
003100             (HABCALC-EXEC-COUNT * 100) / WS-SCHEDULED-COUNT      00886790
003110     END-IF.                                                      00886800
003120                                                                  00886817
003130****************************************************************  00886820
003140* 3000-STEP-DATE-BACKWARD - STEPS WS-WINDOW-START-DATE BACK ONE   00886830
003150* SCHEDULED OCCURRENCE (ONE DAY FOR A DAILY HABIT, SEVEN DAYS     00886840
003160* FOR A WEEKLY HABIT - RULE 6) AND RETURNS THE RESULT IN          00886850
003170* WS-CIVIL-DATE-N.  HANDLES MONTH/YEAR ROLLOVER AND LEAP YEARS    00886860
003180* VIA WS-DAYS-IN-MONTH-TABLE.                                     00886870
003190****************************************************************  00886880
003200 3000-STEP-DATE-BACKWARD.                                         00886890
003210     MOVE WS-WINDOW-START-DATE TO WS-CIVIL-DATE-N.                00886900
003220     IF HABCALC-FREQUENCY = 'D'                                   00886910
003230         PERFORM 3050-SUBTRACT-ONE-DAY                            00886920
003240     ELSE                                                         00886930
003250         PERFORM 3050-SUBTRACT-ONE-DAY                            00886940
003260             7 TIMES                                              00886950
003270     END-IF.                                                      00886960
003280                                                                  00886970
003290 3050-SUBTRACT-ONE-DAY.                                           00886980
003300     IF WS-CIVIL-DD > 1                                           00886990
003310         SUBTRACT 1 FROM WS-CIVIL-DD                              00887000
003320     ELSE                                                         00887010
003330         IF WS-CIVIL-MM > 1                                       00887020
003340             SUBTRACT 1 FROM WS-CIVIL-MM                          00887030
003350         ELSE                                                     00887040
003360             MOVE 12 TO WS-CIVIL-MM                               00887050
003370             SUBTRACT 1 FROM WS-CIVIL-CCYY                        00887060
003380         END-IF                                                   00887070
003390         MOVE WS-CIVIL-CCYY TO WS-LEAP-TEST-CCYY                  TO110898
003400         PERFORM 3100-CHECK-LEAP-YEAR                             00887080
003410         MOVE WS-DIM-ENTRY(WS-CIVIL-MM) TO WS-CIVIL-DD            00887090
003420         IF WS-CIVIL-MM = 2 AND WS-WW-LEAP-YEAR                   00887100
003430             ADD 1 TO WS-CIVIL-DD                                 00887110
003440         END-IF                                                   00887120
003450     END-IF.                                                      00887130
003460                                                                  00887140
003470****************************************************************  00887150
003480* 3100-CHECK-LEAP-YEAR - ORDINARY GREGORIAN LEAP-YEAR TEST.       00887160
003490****************************************************************  00887170
003500 3100-CHECK-LEAP-YEAR.                                            00887180
003510     SET WS-WW-LEAP-YEAR TO FALSE.                                00887190
003520     DIVIDE WS-LEAP-TEST-CCYY BY 4                                00888139
003530         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.                 00888140
003540     IF WS-MOD-REM = 0                                            00888141
003550         DIVIDE WS-LEAP-TEST-CCYY BY 100                          00888142
003560             GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM              00888143
003570         IF WS-MOD-REM NOT = 0                                    00888144
003580             SET WS-WW-LEAP-YEAR TO TRUE                          00888145
003590         ELSE                                                     00888146
003600             DIVIDE WS-LEAP-TEST-CCYY BY 400                      00888147
003610                 GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM          00888148
003620             IF WS-MOD-REM = 0                                    00888149
003630                 SET WS-WW-LEAP-YEAR TO TRUE                      00888150
003640             END-IF                                               00888151
003650         END-IF                                                   00888152
003660     END-IF.                                                      00887250
003670                                                                  00887260
003680****************************************************************  00887270
003690* 3500-COUNT-SCHEDULED-OCCURRENCES - BUSINESS RULE 7.  COUNTS     00887280
003700* HOW MANY TIMES THE HABIT WAS SCHEDULED TO RUN BETWEEN           00887290
003710* WS-WINDOW-START-DATE AND HABCALC-END-DATE INCLUSIVE - EVERY     JR111404
003720* CALENDAR DAY FOR A DAILY HABIT, ONE PER ISO WEEK FOR A WEEKLY   00887310
003730* HABIT.  A WEEKLY HABIT'S WINDOW IS CONVERTED TO A WEEK COUNT    00887320
003740* RATHER THAN WALKED DAY BY DAY.                                  00887330
003750****************************************************************  00887340
003760 3500-COUNT-SCHEDULED-OCCURRENCES.                                00887350
003770     IF HABCALC-FREQUENCY = 'D'                                   00887360
003780         MOVE WS-WINDOW-START-DATE TO WS-CIVIL-DATE-N             00887370
003790         MOVE 1 TO WS-SCHEDULED-COUNT                             00887380
003800         PERFORM 3560-COUNT-ONE-SCHEDULED-DAY                     00887390
003810             UNTIL WS-CIVIL-DATE-N >= HABCALC-END-DATE            JR111404
003820     ELSE                                                         00887430
003830         MOVE WS-WINDOW-START-DATE TO WS-WW-DATE-N                00887440
003840         PERFORM 3600-CALC-WEEK-NUMBER                            00887450
003850         MOVE WS-THIS-WEEK-NUMBER TO WS-WINDOW-START-WEEK-NO      00887460
003860         MOVE HABCALC-END-DATE TO WS-WW-DATE-N                    JR111404
003870         PERFORM 3600-CALC-WEEK-NUMBER                            00887480
003880         COMPUTE WS-SCHEDULED-COUNT =                             00887490
003890             WS-THIS-WEEK-NUMBER - WS-WINDOW-START-WEEK-NO + 1    00887500
003900     END-IF.                                                      00887510
003910                                                                  00887520
003920                                                                  00887521
003930 3560-COUNT-ONE-SCHEDULED-DAY.                                    00887522
003940     PERFORM 3550-ADD-ONE-DAY.                                    00887523
003950     ADD 1 TO WS-SCHEDULED-COUNT.                                 00887524
003960                                                                  00887525
003970 3550-ADD-ONE-DAY.                                                00887530
003980     MOVE WS-CIVIL-CCYY TO WS-LEAP-TEST-CCYY.                     TO110898
003990     PERFORM 3100-CHECK-LEAP-YEAR.                                00887540
004000     MOVE WS-DIM-ENTRY(WS-CIVIL-MM) TO WS-J.                      00887550
004010     IF WS-CIVIL-MM = 2 AND WS-WW-LEAP-YEAR                       00887560
004020         ADD 1 TO WS-J                                            00887570
004030     END-IF.                                                      00887580
004040     IF WS-CIVIL-DD < WS-J                                        00887590
004050         ADD 1 TO WS-CIVIL-DD                                     00887600
004060     ELSE                                                         00887610
004070         MOVE 1 TO WS-CIVIL-DD                                    00887620
004080         IF WS-CIVIL-MM < 12                                      00887630
004090             ADD 1 TO WS-CIVIL-MM                                 00887640
004100         ELSE                                                     00887650
004110             MOVE 1 TO WS-CIVIL-MM                                00887660
004120             ADD 1 TO WS-CIVIL-CCYY                               00887670
004130         END-IF                                                   00887680
004140     END-IF.                                                      00887690
004150                                                                  00887700
004160****************************************************************  00887710
004170* 3600-CALC-WEEK-NUMBER - ISO-8601 WEEK-OF-YEAR.  WS-WW-DATE-N    TO110898
004180* IS THE DATE TESTED; RETURNS THE WEEK NUMBER IN                  TO110898
004190* WS-THIS-WEEK-NUMBER AND, WHEN THE DATE FALLS IN THE LAST FEW    TO110898
004200* DAYS OF DECEMBER OR FIRST FEW OF JANUARY, ADJUSTS WS-WW-CCYY    TO110898
004210* TO THE WEEK-BASED YEAR THAT OWNS THAT WEEK (SAME RULE AS THE    TO110898
004220* ZELLER-STYLE DAY-OF-WEEK LOOKUP IN THE OLD YYMMDD ROUTINE       TO110898
004230* THIS PARAGRAPH REPLACED).                                       TO110898
004240****************************************************************  00887720
004250 3600-CALC-WEEK-NUMBER.                                           00887730
004260     PERFORM 3650-CALC-DAY-OF-WEEK.                               00887740
004270     COMPUTE WS-WW-DAY-COUNT =                                    00887750
004280         (WS-WW-MM - 1) * 30 + WS-WW-DD.                          00887760
004290     PERFORM 3660-ADD-ONE-MONTH-LENGTH                            00887770
004300         VARYING WS-I FROM 1 BY 1                                 00887770
004310             UNTIL WS-I > WS-WW-MM - 1.                           00887780
004320     MOVE WS-WW-CCYY TO WS-LEAP-TEST-CCYY.                        TO110898
004330     PERFORM 3100-CHECK-LEAP-YEAR.                                00887820
004340     IF WS-WW-MM > 2 AND WS-WW-LEAP-YEAR                          00887830
004350         ADD 1 TO WS-WW-DAY-COUNT                                 00887840
004360     END-IF.                                                      00887850
004370     COMPUTE WS-THIS-WEEK-NUMBER ROUNDED =                        00887860
004380         (WS-WW-DAY-COUNT + (7 - WS-WW-DAY-OF-WEEK)) / 7.         00887870
004390     IF WS-THIS-WEEK-NUMBER = 0                                   00887880
004400         MOVE 52 TO WS-THIS-WEEK-NUMBER                           00887890
004410         SUBTRACT 1 FROM WS-WW-CCYY                               00887900
004420     END-IF.                                                      00887910
004430     IF WS-THIS-WEEK-NUMBER > 52 AND WS-WW-MM = 12                00887920
004440         AND WS-WW-DAY-OF-WEEK < 4                                TO110898
004450         ADD 1 TO WS-WW-CCYY                                      00887930
004460         MOVE 1 TO WS-THIS-WEEK-NUMBER                            00887940
004470     END-IF.                                                      00887950
004480                                                                  00887960
004490 3660-ADD-ONE-MONTH-LENGTH.                                       00887961
004500     COMPUTE WS-WW-DAY-COUNT = WS-WW-DAY-COUNT                    00887962
004510         + WS-DIM-ENTRY(WS-I) - 30.                               00887963
004520                                                                  00887964
004530****************************************************************  00887970
004540* 3650-CALC-DAY-OF-WEEK - ZELLER'S CONGRUENCE, ISO NUMBERING      00887980
004550* (1=MONDAY ... 7=SUNDAY).  CARRIED FORWARD FROM THE PRE-Y2K      TO110898
004560* YYMMDD VERSION OF THIS ROUTINE, JUST FED FROM WS-WW-CCYY        TO110898
004570* NOW INSTEAD OF AN ASSUMED 19 CENTURY.                           TO110898
004580****************************************************************  00887990
004590 3650-CALC-DAY-OF-WEEK.                                           00888000
004600     MOVE WS-WW-MM TO WS-J.                                       00888010
004610     MOVE WS-WW-CCYY TO WS-I.                                     00888020
004620     IF WS-WW-MM < 3                                              00888030
004630         ADD 12 TO WS-J                                           00888040
004640         SUBTRACT 1 FROM WS-I                                     00888050
004650     END-IF.                                                      00888060
004660     DIVIDE WS-I BY 100                                           00888080
004670         GIVING WS-MOD-QUOT REMAINDER WS-ZELLER-YY.               00888090
004680     COMPUTE WS-ZELLER-SUM =                                      00888100
004690         WS-WW-DD + ((13 * (WS-J + 1)) / 5)                       00888110
004700         + WS-ZELLER-YY + (WS-ZELLER-YY / 4)                      00888120
004710         + (WS-I / 400) - (2 * (WS-I / 100)) + 5.                 00888121
004720     DIVIDE WS-ZELLER-SUM BY 7                                    00888122
004730         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.                 00888123
004740     ADD 1 TO WS-MOD-REM GIVING WS-WW-DAY-OF-WEEK.                00888124
