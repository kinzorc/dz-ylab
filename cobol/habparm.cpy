000010*                                                                 73850010
000020***************************************************************   73850020
000030* HABPARM.CPY                                                     73850030
000040* CALL INTERFACE BETWEEN HABPOST AND THE HABCALC SUBROUTINE.      73850040
000050* ONE SHARED AREA, DISPATCHED BY HABCALC-REQUEST-CODE, THE        73850050
000060* SAME WAY SAM4ABND WAS DRIVEN BY A SINGLE USING LIST - V         73850060
000070* ASKS HABCALC WHETHER TXN-DATE DUPLICATES AN EXISTING            73850070
000080* EXECUTION FOR THE HABIT'S FREQUENCY, R ASKS IT TO POST THE      73850080
000090* RECOMPUTE (STREAK, BEST PERCENT, STREAK-HISTORY ARCHIVE).       73850090
000100*                                                                 73850100
000110* MAINTENANCE LOG.                                                73850110
000120*   02/02/94 R JESSUP    ORIGINAL LAYOUT - HAB REQ 0118.          JR020294
000130*   03/30/01 T OYELARAN  RAISED EXEC TABLE TO 1000 ENTRIES -      TO033001
000140*                        SOME YEAR-LONG DAILY HABITS WERE         TO033001
000150*                        TRUNCATING PER CR-1147.                  TO033001
000160*   03/30/01 T OYELARAN  ADDED EXEC-PERIOD - HABCALC NEEDS IT     TO033001
000170*                        TO WINDOW THE PERCENT RECOMPUTE.         TO033001
000180*   11/14/04 J RUDOLPH   CR-1203 - REMOVED EXEC-PERIOD.  THE      JR111404
000190*                        PERCENT RECOMPUTE NEVER NEEDED TODAY'S   JR111404
000200*                        MONTH/YEAR - IT NEEDS THE HABIT'S OWN    JR111404
000210*                        START/END DATE, ALREADY CARRIED BELOW    JR111404
000220*                        IN HABCALC-START-DATE/HABCALC-END-DATE.  JR111404
000230***************************************************************   73850160
000240 01  HABCALC-PARM-AREA.                                           73850170
000250     05  HABCALC-REQUEST-CODE       PIC X(1).                     73850180
000260         88  HABCALC-REQ-VALIDATE         VALUE 'V'.              73850190
000270         88  HABCALC-REQ-RECOMPUTE        VALUE 'R'.              73850200
000280     05  HABCALC-FREQUENCY          PIC X(1).                     73850210
000290     05  HABCALC-TXN-DATE           PIC 9(8).                     73850220
000300     05  HABCALC-START-DATE         PIC 9(8).                     73850230
000310     05  HABCALC-END-DATE           PIC 9(8).                     73850240
000320     05  HABCALC-OLD-STREAK         PIC 9(4).                     73850250
000330     05  HABCALC-EXEC-COUNT         PIC 9(4)   COMP-3.            73850260
000340     05  HABCALC-EXEC-TABLE.                                      73850270
000350         10  HABCALC-EXEC-ENTRY OCCURS 1000 TIMES                 TO033001
000360                 ASCENDING KEY IS HC-EXEC-ENTRY-DATE              73850290
000370                 INDEXED BY HC-IDX.                               73850300
000380             15  HC-EXEC-ENTRY-DATE PIC 9(8).                     73850310
000390     05  HABCALC-RESULT-CODE        PIC X(1).                     73850320
000400         88  HABCALC-DUP-FOUND            VALUE 'Y'.              73850330
000410         88  HABCALC-DUP-NOT-FOUND        VALUE 'N'.              73850340
000420     05  HABCALC-NEW-STREAK         PIC 9(4).                     73850350
000430     05  HABCALC-NEW-PERCENT        PIC 9(3).                     73850360
000440     05  HABCALC-ARCHIVE-FLAG       PIC X(1).                     73850370
000450         88  HABCALC-ARCHIVE-NEEDED       VALUE 'Y'.              73850380
000460         88  HABCALC-ARCHIVE-NOT-NEEDED   VALUE 'N'.              73850390
000470     05  HABCALC-HIST-START-DATE    PIC 9(8).                     73850400
000480     05  HABCALC-HIST-END-DATE      PIC 9(8).                     73850410
000490     05  HABCALC-HIST-STREAK-COUNT  PIC 9(4).                     73850420
000500     05  HABCALC-RETURN-CODE        PIC S9(4)  COMP.              73850430
000510     05  FILLER                     PIC X(15).                    73850440
