000010****************************************************************  00874010
000020* LICENSED MATERIALS - PROPERTY OF MERIDIAN DATA SYSTEMS          00874020
000030* ALL RIGHTS RESERVED                                             00874030
000040****************************************************************  00874040
000050* PROGRAM:  HABPOST                                               00874050
000060*                                                                 00874060
000070* NIGHTLY/ON-DEMAND HABIT COMPLETION POSTING RUN.  READS ONE      00874070
000080* "POST A COMPLETION" TRANSACTION PER HABIT FROM TRANFILE,        00874080
000090* VALIDATES IT AGAINST THE HABIT MASTER, APPENDS THE              00874090
000100* COMPLETION TO THE EXECUTION-HISTORY DETAIL, CALLS HABCALC TO    00874100
000110* RECOMPUTE THE STREAK AND BEST COMPLETION PERCENTAGE, ARCHIVES   00874110
000120* A BROKEN STREAK TO THE STREAK-HISTORY LOG, AND WRITES ONE       00874120
000130* RESULT-OUT LINE PER TRANSACTION PLUS AN END-OF-RUN CONTROL      00874130
000140* TOTAL REPORT.                                                   00874140
000150*                                                                 00874150
000160* TRANFILE IS NOT KEY-SORTED BY THE FRONT END BUT IS EXPECTED     00874160
000170* TO ARRIVE IN HAB-ID SEQUENCE SINCE HABMSTR/HABEXEC/HABHIST      00874170
000180* ARE ALL FORWARD-READ SEQUENTIAL FILES - SEE 2050-CHECK-TRAN-    00874180
000190* SEQUENCE.  A GOOD CASE FOR DEBUGGING LAB IF THAT ASSUMPTION     00874190
000200* IS EVER VIOLATED BY AN UPSTREAM EXTRACT CHANGE.                 00874200
000210****************************************************************  00874210
000220*                                                                 00874220
000230* CHANGE LOG.                                                     00874230
000240*   06/14/91 R JESSUP    ORIGINAL PROGRAM - HAB REQ 0041.         JR140691
000250*   06/14/91 R JESSUP    UNIT 1 POSTING LOGIC AND THE DAILY/      JR140691
000260*                        START-DATE VALIDATION RULES.             JR140691
000270*   09/02/91 R JESSUP    ADDED WEEKLY DUPLICATE RULE - HAB        RJ090291
000280*                        REQ 0057.  HABCALC NOW DISPATCHES ON     RJ090291
000290*                        FREQUENCY FOR THE DUPLICATE CHECK.       RJ090291
000300*   02/02/94 R JESSUP    STREAK-HISTORY ARCHIVE TIED IN - HAB     JR020294
000310*                        REQ 0118.  HIST FILE NOW POSITIONED      JR020294
000320*                        AND FLUSHED THE SAME WAY AS HABMSTR.     JR020294
000330*   02/02/94 R JESSUP    ADDED 2050-CHECK-TRAN-SEQUENCE AFTER     JR020294
000340*                        A BAD EXTRACT RE-SORTED TRANFILE BY      JR020294
000350*                        TXN-DATE INSTEAD OF HAB-ID.              JR020294
000360*   11/08/98 T OYELARAN  Y2K REMEDIATION - ALL CCYYMMDD DATE      TO110898
000370*                        FIELDS WIDENED.  SEE HABCOPY/HABTRAN/    TO110898
000380*                        HABEXEC/HABHIST MAINTENANCE LOGS.        TO110898
000390*   03/30/01 T OYELARAN  EXEC TABLE RAISED TO 1000 ENTRIES PER    TO033001
000400*                        CR-1147 (YEAR-LONG DAILY HABITS WERE     TO033001
000410*                        TRUNCATING THE STREAK WALK-BACK).        TO033001
000420*   03/30/01 T OYELARAN  ADDED HABIT_NOT_FOUND RESULT CODE -      TO033001
000430*                        CR-1147 ALSO ASKED FOR A CLEAN STATUS    TO033001
000440*                        INSTEAD OF AN ABEND WHEN THE EXTRACT     TO033001
000450*                        REFERENCES A HAB-ID NOT ON HABMSTR.      TO033001
000460*   11/14/04 J RUDOLPH   CR-1203 - 2500 WAS HANDING HABCALC       JR111404
000470*                        HAB-EXEC-PERIOD AND LETTING IT WINDOW    JR111404
000480*                        THE PERCENT RECOMPUTE OFF TODAY'S        JR111404
000490*                        MONTH/YEAR INSTEAD OF THE HABIT'S OWN    JR111404
000500*                        START/END DATE.  STOPPED PASSING IT -    JR111404
000510*                        SEE HABPARM MAINTENANCE LOG.             JR111404
000520****************************************************************  00874460
000530 IDENTIFICATION DIVISION.                                         00874470
000540 PROGRAM-ID.    HABPOST.                                          00874480
000550 AUTHOR.        R JESSUP.                                         00874490
000560 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00874500
000570 DATE-WRITTEN.  06/14/91.                                         00874510
000580 DATE-COMPILED. 03/30/01.                                         00874520
000590 SECURITY.      NON-CONFIDENTIAL.                                 00874530
000600****************************************************************  00874540
000610 ENVIRONMENT DIVISION.                                            00874550
000620****************************************************************  00874560
000630 CONFIGURATION SECTION.                                           00874570
000640 SOURCE-COMPUTER. IBM-390.                                        00874580
000650 OBJECT-COMPUTER. IBM-390.                                        00874590
000660 SPECIAL-NAMES.                                                   00874600
000670     C01               IS TOP-OF-FORM                             00874610
000680     UPSI-0            ON  DEBUG-TRACE-ON                         00874620
000690                        OFF DEBUG-TRACE-OFF.                      00874630
000700****************************************************************  00874640
000710 INPUT-OUTPUT SECTION.                                            00874650
000720 FILE-CONTROL.                                                    00874660
000730                                                                  00874670
000740     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE                 00874680
000750            ORGANIZATION IS SEQUENTIAL                            00874690
000760            FILE STATUS  IS WS-TRANFILE-STATUS.                   00874700
000770                                                                  00874710
000780     SELECT HABIT-MASTER-FILE  ASSIGN TO HABMSTR                  00874720
000790            ORGANIZATION IS SEQUENTIAL                            00874730
000800            FILE STATUS  IS WS-HABMSTR-STATUS.                    00874740
000810                                                                  00874750
000820     SELECT HABIT-MASTER-FILE-OUT ASSIGN TO HABMSTRO              00874760
000830            ORGANIZATION IS SEQUENTIAL                            00874770
000840            FILE STATUS  IS WS-HABMSTRO-STATUS.                   00874780
000850                                                                  00874790
000860     SELECT HABIT-EXEC-FILE    ASSIGN TO HABEXEC                  00874800
000870            ORGANIZATION IS SEQUENTIAL                            00874810
000880            FILE STATUS  IS WS-HABEXEC-STATUS.                    00874820
000890                                                                  00874830
000900     SELECT HABIT-EXEC-FILE-OUT ASSIGN TO HABEXECO                00874840
000910            ORGANIZATION IS SEQUENTIAL                            00874850
000920            FILE STATUS  IS WS-HABEXECO-STATUS.                   00874860
000930                                                                  00874870
000940     SELECT HABIT-HIST-FILE    ASSIGN TO HABHIST                  00874880
000950            ORGANIZATION IS SEQUENTIAL                            00874890
000960            FILE STATUS  IS WS-HABHIST-STATUS.                    00874900
000970                                                                  00874910
000980     SELECT HABIT-HIST-FILE-OUT ASSIGN TO HABHISTO                00874920
000990            ORGANIZATION IS SEQUENTIAL                            00874930
001000            FILE STATUS  IS WS-HABHISTO-STATUS.                   00874940
001010                                                                  00874950
001020     SELECT RESULT-FILE        ASSIGN TO HABRSLT                  00874960
001030            ORGANIZATION IS SEQUENTIAL                            00874970
001040            FILE STATUS  IS WS-HABRSLT-STATUS.                    00874980
001050                                                                  00874990
001060     SELECT REPORT-FILE        ASSIGN TO HABRPT.                  00875000
001070****************************************************************  00875010
001080 DATA DIVISION.                                                   00875020
001090 FILE SECTION.                                                    00875030
001100                                                                  00875040
001110 FD  TRANSACTION-FILE                                             00875050
001120     RECORDING MODE IS F.                                         00875060
001130 01  HAB-TRAN-FD-REC             PIC X(27).                       00875070
001140                                                                  00875080
001150 FD  HABIT-MASTER-FILE                                            00875090
001160     RECORDING MODE IS F.                                         00875100
001170 01  HAB-MSTR-FD-REC             PIC X(200).                      00875110
001180                                                                  00875120
001190 FD  HABIT-MASTER-FILE-OUT                                        00875130
001200     RECORDING MODE IS F.                                         00875140
001210 01  HAB-MSTRO-FD-REC            PIC X(200).                      00875150
001220                                                                  00875160
001230 FD  HABIT-EXEC-FILE                                              00875170
001240     RECORDING MODE IS F.                                         00875180
001250 01  HAB-EXEC-FD-REC             PIC X(41).                       00875190
001260                                                                  00875200
001270 FD  HABIT-EXEC-FILE-OUT                                          00875210
001280     RECORDING MODE IS F.                                         00875220
001290 01  HAB-EXECO-FD-REC            PIC X(41).                       00875230
001300                                                                  00875240
001310 FD  HABIT-HIST-FILE                                              00875250
001320     RECORDING MODE IS F.                                         00875260
001330 01  HAB-HIST-FD-REC             PIC X(53).                       00875270
001340                                                                  00875280
001350 FD  HABIT-HIST-FILE-OUT                                          00875290
001360     RECORDING MODE IS F.                                         00875300
001370 01  HAB-HISTO-FD-REC            PIC X(53).                       00875310
001380                                                                  00875320
001390 FD  RESULT-FILE                                                  00875330
001400     RECORDING MODE IS F.                                         00875340
001410 01  HAB-RSLT-FD-REC             PIC X(64).                       00875350
001420                                                                  00875360
001430 FD  REPORT-FILE                                                  00875370
001440     RECORDING MODE IS F.                                         00875380
001450 01  REPORT-RECORD               PIC X(132).                      00875390
001460****************************************************************  00875400
001470 WORKING-STORAGE SECTION.                                         00875410
001480****************************************************************  00875420
001490 01  SYSTEM-DATE-AND-TIME.                                        00875430
001500     05  CURRENT-DATE.                                            00875440
001510         10  CURRENT-YEAR            PIC 9(2).                    00875450
001520         10  CURRENT-MONTH           PIC 9(2).                    00875460
001530         10  CURRENT-DAY             PIC 9(2).                    00875470
001540     05  CURRENT-TIME.                                            00875480
001550         10  CURRENT-HOUR            PIC 9(2).                    00875490
001560         10  CURRENT-MINUTE          PIC 9(2).                    00875500
001570         10  CURRENT-SECOND          PIC 9(2).                    00875510
001580         10  CURRENT-HNDSEC          PIC 9(2).                    00875520
001590*                                                                 00875530
001600 01  WS-FILE-STATUS-FIELDS.                                       00875540
001610     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00875550
001620     05  WS-HABMSTR-STATUS       PIC X(2)  VALUE SPACES.          00875560
001630     05  WS-HABMSTRO-STATUS      PIC X(2)  VALUE SPACES.          00875570
001640     05  WS-HABEXEC-STATUS       PIC X(2)  VALUE SPACES.          00875580
001650     05  WS-HABEXECO-STATUS      PIC X(2)  VALUE SPACES.          00875590
001660     05  WS-HABHIST-STATUS       PIC X(2)  VALUE SPACES.          00875600
001670     05  WS-HABHISTO-STATUS      PIC X(2)  VALUE SPACES.          00875610
001680     05  WS-HABRSLT-STATUS       PIC X(2)  VALUE SPACES.          00875620
001690*                                                                 00875630
001700 01  WS-SWITCHES.                                                 00875640
001710     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00875650
001720         88  TRAN-EOF                      VALUE 'Y'.             00875660
001730     05  WS-MASTER-EOF           PIC X     VALUE 'N'.             00875670
001740         88  MASTER-EOF                    VALUE 'Y'.             00875680
001750     05  WS-EXEC-EOF             PIC X     VALUE 'N'.             00875690
001760         88  EXEC-EOF                      VALUE 'Y'.             00875700
001770     05  WS-HIST-EOF             PIC X     VALUE 'N'.             00875710
001780         88  HIST-EOF                      VALUE 'Y'.             00875720
001790     05  WS-MASTER-FOUND-SW      PIC X     VALUE 'N'.             00875730
001800         88  WS-MASTER-FOUND               VALUE 'Y'.             00875740
001810     05  WS-TRAN-SEQ-OK-SW       PIC X     VALUE 'Y'.             JR020294
001820         88  WS-TRAN-IN-SEQUENCE           VALUE 'Y'.             JR020294
001830     05  WS-PREV-TRAN-HAB-ID     PIC 9(9)  VALUE ZEROS.           JR020294
001840*                                                                 00875780
001850 01  WS-CONTROL-TOTALS.                                           00875790
001860     05  WS-CT-TRAN-READ         PIC S9(7) COMP-3 VALUE +0.       00875800
001870     05  WS-CT-SUCCESS           PIC S9(7) COMP-3 VALUE +0.       00875810
001880     05  WS-CT-FINISHED          PIC S9(7) COMP-3 VALUE +0.       00875820
001890     05  WS-CT-START-NOT-REACHED PIC S9(7) COMP-3 VALUE +0.       00875830
001900     05  WS-CT-ALREADY-TODAY     PIC S9(7) COMP-3 VALUE +0.       00875840
001910     05  WS-CT-ALREADY-WEEK      PIC S9(7) COMP-3 VALUE +0.       00875850
001920     05  WS-CT-OUT-OF-SEQUENCE   PIC S9(7) COMP-3 VALUE +0.       JR020294
001930     05  WS-CT-NOT-FOUND         PIC S9(7) COMP-3 VALUE +0.       TO033001
001940*                                                                 00875880
001950 01  WS-WORK-SUBSCRIPTS.                                          00875890
001960     05  WS-I                    PIC S9(4) COMP   VALUE +0.       00875900
001970     05  WS-J                    PIC S9(4) COMP   VALUE +0.       00875910
001980     05  WS-HIST-MAX-SEQ         PIC 9(4)  COMP-3 VALUE 0.        JR020294
001990     05  WS-NEW-EXEC-DATE        PIC 9(8)          VALUE 0.       00875930
002000*                                                                 00875940
002010***************************************************************   00875950
002020* WORKING COPIES OF EACH DETAIL/MASTER RECORD HELD ACROSS         00875960
002030* SUCCESSIVE TRANSACTIONS WHILE THE MATCHING SEQUENTIAL FILE      00875970
002040* IS POSITIONED FORWARD - SAME TECHNIQUE AS THE OLDER SAM         00875980
002050* FAMILY CUSTOMER-FILE UPDATE PROGRAMS.                           00875990
002060***************************************************************   00876000
002070 01  WS-TRAN-REC.                                                 00876010
002080     COPY HABTRAN.                                                00876020
002090 01  WS-MASTER-HOLD.                                              00876030
002100     COPY HABCOPY.                                                00876040
002110 01  WS-EXEC-HOLD.                                                00876050
002120     COPY HABEXEC.                                                00876060
002130 01  WS-HIST-HOLD.                                                00876070
002140     COPY HABHIST.                                                00876080
002150 01  WS-RESULT-REC.                                               00876090
002160     COPY HABRPT.                                                 00876100
002170*                                                                 00876110
002180***************************************************************   00876120
002190* CALL INTERFACE AND PER-HABIT EXECUTION-DATE TABLE - SEE         00876130
002200* HABPARM MAINTENANCE LOG FOR THE CR-1147 TABLE-SIZE INCREASE.    00876140
002210***************************************************************   00876150
002220     COPY HABPARM.                                                00876160
002230*                                                                 00876170
002240***************************************************************   00876180
002250*            REPORT LINES                                         00876190
002260***************************************************************   00876200
002270 01  RPT-HEADER1.                                                 00876210
002280     05  FILLER                  PIC X(40)                        00876220
002290          VALUE 'HABIT POSTING CONTROL REPORT       DATE: '.      00876230
002300     05  RPT-MM                  PIC 99.                          00876240
002310     05  FILLER                  PIC X     VALUE '/'.             00876250
002320     05  RPT-DD                  PIC 99.                          00876260
002330     05  FILLER                  PIC X     VALUE '/'.             00876270
002340     05  RPT-YY                  PIC 99.                          00876280
002350     05  FILLER                  PIC X(20)                        00876290
002360          VALUE ' (mm/dd/yy)   TIME: '.                           00876300
002370     05  RPT-HH                  PIC 99.                          00876310
002380     05  FILLER                  PIC X     VALUE ':'.             00876320
002390     05  RPT-MIN                 PIC 99.                          00876330
002400     05  FILLER                  PIC X     VALUE ':'.             00876340
002410     05  RPT-SS                  PIC 99.                          00876350
002420     05  FILLER                  PIC X(47) VALUE SPACES.          00876360
002430 01  RPT-STATS-HDR1.                                              00876370
002440     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.     00876380
002450     05  FILLER PIC X(106) VALUE SPACES.                          00876390
002460 01  RPT-STATS-HDR2.                                              00876400
002470     05  FILLER PIC X(30) VALUE 'STATUS CODE                  '.  00876410
002480     05  FILLER PIC X(12) VALUE 'NUMBER OF   '.                   00876420
002490     05  FILLER PIC X(90) VALUE SPACES.                           00876430
002500 01  RPT-STATS-HDR3.                                              00876440
002510     05  FILLER PIC X(30) VALUE '---------------------------- '.  00876450
002520     05  FILLER PIC X(12) VALUE '----------- '.                   00876460
002530     05  FILLER PIC X(90) VALUE SPACES.                           00876470
002540 01  RPT-STATS-DETAIL.                                            00876480
002550     05  RPT-STAT-NAME           PIC X(30).                       00876490
002560     05  FILLER                  PIC X(2)  VALUE SPACES.          00876500
002570     05  RPT-STAT-COUNT          PIC ZZZ,ZZ9.                     00876510
002580     05  FILLER                  PIC X(91) VALUE SPACES.          00876520
002590 01  ERR-MSG-BAD-TRAN.                                            00876530
002600     05  FILLER PIC X(31)                                         00876540
002610                  VALUE 'TRANSACTION REJECTED.         '.         00876550
002620     05  ERR-MSG-HAB-ID          PIC 9(9).                        00876560
002630     05  ERR-MSG-STATUS          PIC X(30).                       00876570
002640     05  FILLER                  PIC X(62) VALUE SPACES.          00876580
002650****************************************************************  00876590
002660 PROCEDURE DIVISION.                                              00876600
002670****************************************************************  00876610
002680 0000-MAIN-PARAGRAPH.                                             00876620
002690     ACCEPT CURRENT-DATE FROM DATE.                               00876630
002700     ACCEPT CURRENT-TIME FROM TIME.                               00876640
002710     PERFORM 1000-OPEN-FILES.                                     00876650
002720     PERFORM 1100-INIT-REPORT.                                    00876660
002730     PERFORM 1200-READ-TRAN-FILE.                                 00876670
002740     PERFORM 1300-READ-MASTER-FILE.                               00876680
002750     PERFORM 1400-READ-EXEC-FILE.                                 00876690
002760     PERFORM 1500-READ-HIST-FILE.                                 00876700
002770     PERFORM 2000-PROCESS-TRANSACTION                             00876710
002780             UNTIL TRAN-EOF.                                      00876720
002790     PERFORM 8000-FLUSH-REMAINING-FILES.                          00876730
002800     PERFORM 8500-REPORT-TRAN-STATS.                              00876740
002810     PERFORM 9000-CLOSE-FILES.                                    00876750
002820     GOBACK.                                                      00876760
002830                                                                  00876770
002840 1000-OPEN-FILES.                                                 00876780
002850     OPEN INPUT  TRANSACTION-FILE HABIT-MASTER-FILE               00876790
002860                 HABIT-EXEC-FILE HABIT-HIST-FILE.                 00876800
002870     OPEN OUTPUT HABIT-MASTER-FILE-OUT HABIT-EXEC-FILE-OUT        00876810
002880                 HABIT-HIST-FILE-OUT RESULT-FILE REPORT-FILE.     00876820
002890     IF WS-TRANFILE-STATUS NOT = '00'                             00876830
002900         DISPLAY 'HABPOST - ERROR OPENING TRANFILE.  RC: '        00876840
002910                 WS-TRANFILE-STATUS                               00876850
002920         MOVE 16 TO RETURN-CODE                                   00876860
002930         MOVE 'Y' TO WS-TRAN-EOF                                  00876870
002940     END-IF.                                                      00876880
002950     IF WS-HABMSTR-STATUS NOT = '00'                              00876890
002960         DISPLAY 'HABPOST - ERROR OPENING HABMSTR.  RC: '         00876900
002970                 WS-HABMSTR-STATUS                                00876910
002980         MOVE 16 TO RETURN-CODE                                   00876920
002990         MOVE 'Y' TO WS-TRAN-EOF                                  00876930
003000     END-IF.                                                      00876940
003010     IF WS-HABEXEC-STATUS NOT = '00'                              00876950
003020         DISPLAY 'HABPOST - ERROR OPENING HABEXEC.  RC: '         00876960
003030                 WS-HABEXEC-STATUS                                00876970
003040         MOVE 16 TO RETURN-CODE                                   00876980
003050         MOVE 'Y' TO WS-TRAN-EOF                                  00876990
003060     END-IF.                                                      00877000
003070     IF WS-HABHIST-STATUS NOT = '00'                              00877010
003080         DISPLAY 'HABPOST - ERROR OPENING HABHIST.  RC: '         00877020
003090                 WS-HABHIST-STATUS                                00877030
003100         MOVE 16 TO RETURN-CODE                                   00877040
003110         MOVE 'Y' TO WS-TRAN-EOF                                  00877050
003120     END-IF.                                                      00877060
003130                                                                  00877070
003140 1100-INIT-REPORT.                                                00877080
003150     MOVE CURRENT-YEAR   TO RPT-YY.                               00877090
003160     MOVE CURRENT-MONTH  TO RPT-MM.                               00877100
003170     MOVE CURRENT-DAY    TO RPT-DD.                               00877110
003180     MOVE CURRENT-HOUR   TO RPT-HH.                               00877120
003190     MOVE CURRENT-MINUTE TO RPT-MIN.                              00877130
003200     MOVE CURRENT-SECOND TO RPT-SS.                               00877140
003210     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00877150
003220                                                                  00877160
003230 1200-READ-TRAN-FILE.                                             00877170
003240     READ TRANSACTION-FILE INTO WS-TRAN-REC                       00877170
003250         AT END MOVE 'Y' TO WS-TRAN-EOF                           00877180
003260     END-READ.                                                    00877190
003270     IF NOT TRAN-EOF                                              00877200
003280         ADD 1 TO WS-CT-TRAN-READ                                 00877210
003290     END-IF.                                                      00877220
003300                                                                  00877230
003310 1300-READ-MASTER-FILE.                                           00877240
003320     READ HABIT-MASTER-FILE INTO WS-MASTER-HOLD                   00877250
003330         AT END MOVE 'Y' TO WS-MASTER-EOF                         00877260
003340     END-READ.                                                    00877270
003350                                                                  00877280
003360 1400-READ-EXEC-FILE.                                             00877290
003370     READ HABIT-EXEC-FILE INTO WS-EXEC-HOLD                       00877300
003380         AT END MOVE 'Y' TO WS-EXEC-EOF                           00877310
003390     END-READ.                                                    00877320
003400                                                                  00877330
003410 1500-READ-HIST-FILE.                                             00877340
003420     READ HABIT-HIST-FILE INTO WS-HIST-HOLD                       00877350
003430         AT END MOVE 'Y' TO WS-HIST-EOF                           00877360
003440     END-READ.                                                    00877370
003450                                                                  00877380
003460****************************************************************  00877390
003470* 2000-PROCESS-TRANSACTION DRIVES ONE TRANFILE RECORD THROUGH     00877400
003480* ALL THREE BATCH FLOW UNITS (POST, RECOMPUTE, ARCHIVE) AND       00877410
003490* ALWAYS EMITS EXACTLY ONE RESULT-OUT LINE - SEE RESULT-OUT       00877420
003500* FILE LAYOUT IN HABRPT.                                          00877430
003510****************************************************************  00877440
003520 2000-PROCESS-TRANSACTION.                                        00877450
003530     MOVE SPACES TO WS-RESULT-REC.                                00877460
003540     MOVE TRAN-HAB-ID TO RSLT-HAB-ID.                             00877470
003550     MOVE TRAN-DATE-N TO RSLT-TXN-DATE.                           00877480
003560     PERFORM 2050-CHECK-TRAN-SEQUENCE.                            00877490
003570     IF NOT WS-TRAN-IN-SEQUENCE                                   JR020294
003580         PERFORM 2960-REJECT-OUT-OF-SEQUENCE                      JR020294
003590     ELSE                                                         JR020294
003600         PERFORM 2100-POSITION-MASTER-FILE                        00877500
003610         IF WS-MASTER-FOUND                                       00877510
003620             PERFORM 2300-LOAD-EXEC-TABLE                         00877520
003630             PERFORM 2600-POSITION-HIST-FILE                      00877530
003640             PERFORM 2200-VALIDATE-TRANSACTION                    00877540
003650             IF RSLT-HABIT-SUCCESS                                00877550
003660                 PERFORM 2400-POST-EXECUTION                      00877560
003670                 PERFORM 2500-RECOMPUTE-STREAK-AND-PERCENT        00877570
003680             ELSE                                                 00877580
003690                 MOVE HAB-STREAK       OF WS-MASTER-HOLD          00877590
003700                     TO RSLT-NEW-STREAK                           00877600
003710                 MOVE HAB-EXEC-PERCENT OF WS-MASTER-HOLD          00877610
003720                     TO RSLT-NEW-PERCENT                          00877620
003730             END-IF                                               00877630
003740             PERFORM 2900-WRITE-MASTER-REC                        00877640
003750             PERFORM 2950-WRITE-EXEC-TABLE                        00877650
003760         ELSE                                                     00877660
003770             PERFORM 2970-REJECT-HABIT-NOT-FOUND                  TO033001
003780         END-IF                                                   00877670
003790     END-IF.                                                      JR020294
003800     PERFORM 2990-WRITE-RESULT-REC.                               00877680
003810     PERFORM 1200-READ-TRAN-FILE.                                 00877690
003820                                                                  00877700
003830 2050-CHECK-TRAN-SEQUENCE.                                        JR020294
003840     IF TRAN-HAB-ID < WS-PREV-TRAN-HAB-ID                         JR020294
003850         MOVE 'N' TO WS-TRAN-SEQ-OK-SW                            JR020294
003860     ELSE                                                         JR020294
003870         MOVE 'Y' TO WS-TRAN-SEQ-OK-SW                            JR020294
003880         MOVE TRAN-HAB-ID TO WS-PREV-TRAN-HAB-ID                  JR020294
003890     END-IF.                                                      JR020294
003900                                                                  JR020294
003910****************************************************************  00877700
003920* 2100/2150 POSITION HABIT-MASTER-FILE FORWARD TO TRAN-HAB-ID,    00877710
003930* COPYING EVERY SKIPPED (NON-MATCHING) MASTER RECORD THROUGH TO   00877720
003940* HABIT-MASTER-FILE-OUT UNCHANGED - SAME IDIOM AS THE OLDER       00877730
003950* SAM FAMILY POSITION-CUST-FILE/COPY-RECORDS PAIR.                00877740
003960****************************************************************  00877750
003970 2100-POSITION-MASTER-FILE.                                       00877760
003980     IF HAB-ID OF WS-MASTER-HOLD < TRAN-HAB-ID                    00877770
003990         IF NOT MASTER-EOF                                        00877780
004000             PERFORM 2150-COPY-MASTER-THRU                        00877790
004010                 UNTIL HAB-ID OF WS-MASTER-HOLD >= TRAN-HAB-ID    00877800
004020                    OR MASTER-EOF                                 00877810
004030         END-IF                                                   00877820
004040     END-IF.                                                      00877830
004050     IF MASTER-EOF                                                00877840
004060         MOVE 'N' TO WS-MASTER-FOUND-SW                           00877850
004070     ELSE                                                         00877860
004080         IF HAB-ID OF WS-MASTER-HOLD = TRAN-HAB-ID                00877870
004090             MOVE 'Y' TO WS-MASTER-FOUND-SW                       00877880
004100         ELSE                                                     00877890
004110             MOVE 'N' TO WS-MASTER-FOUND-SW                       00877900
004120         END-IF                                                   00877910
004130     END-IF.                                                      00877920
004140                                                                  00877930
004150 2150-COPY-MASTER-THRU.                                           00877940
004160     MOVE WS-MASTER-HOLD TO HAB-MSTRO-FD-REC.                     00877950
004170     WRITE HAB-MSTRO-FD-REC.                                      00877960
004180     PERFORM 1300-READ-MASTER-FILE.                               00877970
004190                                                                  00877980
004200****************************************************************  00877990
004210* 2200-VALIDATE-TRANSACTION - BUSINESS RULES 1-5, EVALUATED IN    00878000
004220* ORDER, FIRST FAILURE WINS.  RSLT-STATUS-CODE (HABRPT 88-        00878010
004230* LEVELS) CARRIES THE OUTCOME BOTH TO RESULT-OUT AND BACK INTO    00878020
004240* THIS PARAGRAPH'S CALLER.                                        00878030
004250****************************************************************  00878040
004260 2200-VALIDATE-TRANSACTION.                                       00878050
004270     EVALUATE TRUE                                                00878060
004280         WHEN HAB-STAT-FINISHED OF WS-MASTER-HOLD                 00878070
004290             SET RSLT-HABIT-FINISHED TO TRUE                      00878080
004300         WHEN TRAN-DATE-N < HAB-START-DATE-N OF WS-MASTER-HOLD    00878090
004310             SET RSLT-START-NOT-REACHED TO TRUE                   00878100
004320         WHEN HAB-FREQ-DAILY OF WS-MASTER-HOLD                    00878110
004330             PERFORM 2250-CHECK-DUPLICATE                         00878120
004340             IF HABCALC-DUP-FOUND                                 00878130
004350                 SET RSLT-ALREADY-TODAY TO TRUE                   00878140
004360             ELSE                                                 00878150
004370                 SET RSLT-HABIT-SUCCESS TO TRUE                   00878160
004380             END-IF                                               00878170
004390         WHEN HAB-FREQ-WEEKLY OF WS-MASTER-HOLD                   00878180
004400             PERFORM 2250-CHECK-DUPLICATE                         00878190
004410             IF HABCALC-DUP-FOUND                                 00878200
004420                 SET RSLT-ALREADY-WEEK TO TRUE                    00878210
004430             ELSE                                                 00878220
004440                 SET RSLT-HABIT-SUCCESS TO TRUE                   00878230
004450             END-IF                                               00878240
004460         WHEN OTHER                                               00878250
004470             SET RSLT-HABIT-SUCCESS TO TRUE                       00878260
004480     END-EVALUATE.                                                00878270
004490                                                                  00878280
004500 2250-CHECK-DUPLICATE.                                            RJ090291
004510     SET HABCALC-REQ-VALIDATE TO TRUE.                            RJ090291
004520     MOVE HAB-FREQUENCY OF WS-MASTER-HOLD TO HABCALC-FREQUENCY.   RJ090291
004530     MOVE TRAN-DATE-N              TO HABCALC-TXN-DATE.           RJ090291
004540     CALL 'HABCALC' USING HABCALC-PARM-AREA.                      RJ090291
004550                                                                  RJ090291
004560****************************************************************  00878280
004570* 2300/2350 LOAD THE EXECUTION-HISTORY ROWS FOR TRAN-HAB-ID       00878290
004580* INTO HABCALC-EXEC-TABLE, COPYING SKIPPED ROWS THROUGH TO        00878300
004590* HABIT-EXEC-FILE-OUT UNCHANGED EXACTLY LIKE 2100/2150 DOES       00878310
004600* FOR THE MASTER FILE.  THE TABLE ITSELF IS NOT WRITTEN HERE -    00878320
004610* 2950-WRITE-EXEC-TABLE EMITS IT (WITH THE NEW ROW INSERTED IF    00878330
004620* POSTED) ONCE THE VALIDATION OUTCOME IS KNOWN.                   00878340
004630****************************************************************  00878350
004640 2300-LOAD-EXEC-TABLE.                                            00878360
004650     MOVE 0 TO HABCALC-EXEC-COUNT.                                00878370
004660     IF EXEC-HAB-ID OF WS-EXEC-HOLD < TRAN-HAB-ID                 00878380
004670         IF NOT EXEC-EOF                                          00878390
004680             PERFORM 2350-COPY-EXEC-THRU                          00878400
004690                 UNTIL EXEC-HAB-ID OF WS-EXEC-HOLD >= TRAN-HAB-ID 00878410
004700                    OR EXEC-EOF                                   00878420
004710         END-IF                                                   00878430
004720     END-IF.                                                      00878440
004730     PERFORM 2360-ACCUMULATE-EXEC-ENTRY                           00878450
004740         UNTIL EXEC-EOF                                           00878460
004750            OR EXEC-HAB-ID OF WS-EXEC-HOLD NOT = TRAN-HAB-ID      00878460
004760     .                                                            00878510
004770                                                                  00878520
004780 2350-COPY-EXEC-THRU.                                             00878530
004790     MOVE WS-EXEC-HOLD TO HAB-EXECO-FD-REC.                       00878540
004800     WRITE HAB-EXECO-FD-REC.                                      00878550
004810     PERFORM 1400-READ-EXEC-FILE.                                 00878560
004820                                                                  00878561
004830 2360-ACCUMULATE-EXEC-ENTRY.                                      00878562
004840     ADD 1 TO HABCALC-EXEC-COUNT.                                 00878563
004850     MOVE EXEC-DATE-N OF WS-EXEC-HOLD                             00878564
004860         TO HC-EXEC-ENTRY-DATE(HABCALC-EXEC-COUNT).               00878565
004870     PERFORM 1400-READ-EXEC-FILE.                                 00878566
004880                                                                  00878570
004890****************************************************************  00878580
004900* 2400-POST-EXECUTION - BATCH FLOW UNIT 1, STEP 3.  INSERTS       00878590
004910* TXN-DATE INTO HABCALC-EXEC-TABLE IN ASCENDING DATE ORDER AND    00878600
004920* BUMPS HAB-EXEC-COUNT ON THE MASTER.  THE NEW COUNT/ENTRIES      00878610
004930* ARE WHAT 2500 PASSES TO HABCALC AND WHAT 2950 WRITES OUT.       00878620
004940****************************************************************  00878630
004950 2400-POST-EXECUTION.                                             00878640
004960     MOVE TRAN-DATE-N TO WS-NEW-EXEC-DATE.                        00878650
004970     MOVE HABCALC-EXEC-COUNT TO WS-I.                             00878660
004980     ADD 1 TO HABCALC-EXEC-COUNT.                                 00878670
004990     PERFORM 2450-SHIFT-EXEC-ENTRY                                00878680
005000         UNTIL WS-I = 0                                           00878690
005010            OR HC-EXEC-ENTRY-DATE(WS-I) <= WS-NEW-EXEC-DATE       00878690
005020     .                                                            00878730
005030     MOVE WS-NEW-EXEC-DATE TO HC-EXEC-ENTRY-DATE(WS-I + 1).       00878740
005040     ADD 1 TO HAB-EXEC-COUNT OF WS-MASTER-HOLD.                   00878750
005050                                                                  00878751
005060 2450-SHIFT-EXEC-ENTRY.                                           00878752
005070     MOVE HC-EXEC-ENTRY-DATE(WS-I)                                00878753
005080         TO HC-EXEC-ENTRY-DATE(WS-I + 1).                         00878754
005090     SUBTRACT 1 FROM WS-I.                                        00878755
005100                                                                  00878760
005110****************************************************************  00878770
005120* 2500 - BATCH FLOW UNIT 1 STEPS 4-7.  CALLS HABCALC TO           00878780
005130* RECOMPUTE THE STREAK AND BEST PERCENTAGE (UNIT 2) AND, WHEN     00878790
005140* HABCALC SIGNALS A BROKEN STREAK, TO BUILD THE ARCHIVE ROW       00878800
005150* (UNIT 3) WHICH 2700 THEN WRITES.                                00878810
005160****************************************************************  00878820
005170 2500-RECOMPUTE-STREAK-AND-PERCENT.                               00878830
005180     SET HABCALC-REQ-RECOMPUTE TO TRUE.                           00878840
005190     MOVE HAB-FREQUENCY  OF WS-MASTER-HOLD TO HABCALC-FREQUENCY.  00878850
005200     MOVE HAB-START-DATE-N OF WS-MASTER-HOLD                      00878860
005210         TO HABCALC-START-DATE.                                   00878861
005220     MOVE HAB-END-DATE-N   OF WS-MASTER-HOLD TO HABCALC-END-DATE. 00878870
005230     MOVE HAB-STREAK       OF WS-MASTER-HOLD                      00878880
005240         TO HABCALC-OLD-STREAK.                                   00878881
005250     MOVE TRAN-DATE-N TO HABCALC-TXN-DATE.                        00878890
005260     CALL 'HABCALC' USING HABCALC-PARM-AREA.                      00878900
005270     IF HABCALC-ARCHIVE-NEEDED                                    00878910
005280         PERFORM 2700-WRITE-HIST-ARCHIVE                          00878920
005290     END-IF.                                                      00878930
005300     MOVE HABCALC-NEW-STREAK TO HAB-STREAK OF WS-MASTER-HOLD.     00878940
005310     IF HABCALC-NEW-PERCENT > HAB-EXEC-PERCENT OF WS-MASTER-HOLD  00878950
005320         MOVE HABCALC-NEW-PERCENT                                 00878960
005330             TO HAB-EXEC-PERCENT OF WS-MASTER-HOLD                00878970
005340     END-IF.                                                      00878980
005350     MOVE HAB-STREAK       OF WS-MASTER-HOLD TO RSLT-NEW-STREAK.  00878990
005360     MOVE HAB-EXEC-PERCENT OF WS-MASTER-HOLD TO RSLT-NEW-PERCENT. 00879000
005370                                                                  00879010
005380****************************************************************  00879020
005390* 2600/2650 POSITION HABIT-HIST-FILE FORWARD TO TRAN-HAB-ID,      00879030
005400* COPYING EVERY ROW THROUGH TO HABIT-HIST-FILE-OUT UNCHANGED -    JR020294
005410* INCLUDING THE ROWS THAT ALREADY BELONG TO THIS HABIT, SINCE     JR020294
005420* A STREAK-HISTORY ROW IS NEVER REWRITTEN ONCE ARCHIVED.  THE     JR020294
005430* RUNNING HIGH HIST-SEQ-NO FOR THIS HABIT IS KEPT IN              JR020294
005440* WS-HIST-MAX-SEQ FOR 2700 TO ASSIGN THE NEXT SEQUENCE NUMBER.    JR020294
005450****************************************************************  00879040
005460 2600-POSITION-HIST-FILE.                                         00879050
005470     MOVE 0 TO WS-HIST-MAX-SEQ.                                   JR020294
005480     IF HIST-HAB-ID OF WS-HIST-HOLD < TRAN-HAB-ID                 00879060
005490         IF NOT HIST-EOF                                          00879070
005500             PERFORM 2650-COPY-HIST-THRU                          00879080
005510                 UNTIL HIST-HAB-ID OF WS-HIST-HOLD >= TRAN-HAB-ID 00879090
005520                    OR HIST-EOF                                   00879100
005530         END-IF                                                   00879110
005540     END-IF.                                                      00879120
005550     PERFORM 2660-ACCUMULATE-HIST-ENTRY                           00879130
005560         UNTIL HIST-EOF                                           00879140
005570            OR HIST-HAB-ID OF WS-HIST-HOLD NOT = TRAN-HAB-ID      00879140
005580     .                                                            00879160
005590                                                                  00879170
005600 2650-COPY-HIST-THRU.                                             00879180
005610     MOVE WS-HIST-HOLD TO HAB-HISTO-FD-REC.                       00879190
005620     WRITE HAB-HISTO-FD-REC.                                      00879200
005630     PERFORM 1500-READ-HIST-FILE.                                 00879210
005640                                                                  00879211
005650 2660-ACCUMULATE-HIST-ENTRY.                                      00879212
005660     MOVE HIST-SEQ-NO OF WS-HIST-HOLD TO WS-HIST-MAX-SEQ.         00879213
005670     PERFORM 2650-COPY-HIST-THRU.                                 00879214
005680                                                                  00879220
005690 2700-WRITE-HIST-ARCHIVE.                                         JR020294
005700     ADD 1 TO WS-HIST-MAX-SEQ.                                    JR020294
005710     MOVE TRAN-HAB-ID            TO HIST-HAB-ID  OF WS-HIST-HOLD. JR020294
005720     MOVE WS-HIST-MAX-SEQ        TO HIST-SEQ-NO  OF WS-HIST-HOLD. JR020294
005730     MOVE HABCALC-HIST-START-DATE TO HIST-START-DATE OF           JR020294
005740             WS-HIST-HOLD.                                        JR020294
005750     MOVE HABCALC-HIST-END-DATE  TO HIST-END-DATE OF              JR020294
005760             WS-HIST-HOLD.                                        JR020294
005770     MOVE HABCALC-HIST-STREAK-COUNT TO HIST-STREAK-COUNT OF       JR020294
005780             WS-HIST-HOLD.                                        JR020294
005790     MOVE WS-HIST-HOLD TO HAB-HISTO-FD-REC.                       JR020294
005800     WRITE HAB-HISTO-FD-REC.                                      JR020294
005810                                                                  JR020294
005820 2900-WRITE-MASTER-REC.                                           00879230
005830     MOVE WS-MASTER-HOLD TO HAB-MSTRO-FD-REC.                     00879240
005840     WRITE HAB-MSTRO-FD-REC.                                      00879250
005850     PERFORM 1300-READ-MASTER-FILE.                               00879260
005860                                                                  00879270
005870 2950-WRITE-EXEC-TABLE.                                           00879280
005880     PERFORM 2955-WRITE-ONE-EXEC-ENTRY                            00879290
005890         VARYING WS-I FROM 1 BY 1                                 00879290
005900             UNTIL WS-I > HABCALC-EXEC-COUNT                      00879300
005910     .                                                            00879370
005920                                                                  00879371
005930 2955-WRITE-ONE-EXEC-ENTRY.                                       00879372
005940     MOVE TRAN-HAB-ID         TO EXEC-HAB-ID OF WS-EXEC-HOLD.     00879373
005950     MOVE WS-I                TO EXEC-SEQ-NO OF WS-EXEC-HOLD.     00879374
005960     MOVE HC-EXEC-ENTRY-DATE(WS-I)                                00879375
005970         TO EXEC-DATE-N OF WS-EXEC-HOLD.                          00879376
005980     MOVE WS-EXEC-HOLD TO HAB-EXECO-FD-REC.                       00879377
005990     WRITE HAB-EXECO-FD-REC.                                      00879378
006000                                                                  00879380
006010 2960-REJECT-OUT-OF-SEQUENCE.                                     JR020294
006020     SET RSLT-OUT-OF-SEQUENCE TO TRUE.                            JR020294
006030     MOVE 0 TO RSLT-NEW-STREAK.                                   JR020294
006040     MOVE 0 TO RSLT-NEW-PERCENT.                                  JR020294
006050                                                                  JR020294
006060 2970-REJECT-HABIT-NOT-FOUND.                                     TO033001
006070     SET RSLT-HABIT-NOT-FOUND TO TRUE.                            TO033001
006080     MOVE 0 TO RSLT-NEW-STREAK.                                   TO033001
006090     MOVE 0 TO RSLT-NEW-PERCENT.                                  TO033001
006100                                                                  TO033001
006110 2990-WRITE-RESULT-REC.                                           00879390
006120     EVALUATE TRUE                                                00879400
006130         WHEN RSLT-HABIT-SUCCESS                                  00879410
006140             ADD 1 TO WS-CT-SUCCESS                               00879420
006150         WHEN RSLT-HABIT-FINISHED                                 00879430
006160             ADD 1 TO WS-CT-FINISHED                              00879440
006170         WHEN RSLT-START-NOT-REACHED                              00879450
006180             ADD 1 TO WS-CT-START-NOT-REACHED                     00879460
006190         WHEN RSLT-ALREADY-TODAY                                  00879470
006200             ADD 1 TO WS-CT-ALREADY-TODAY                         00879480
006210         WHEN RSLT-ALREADY-WEEK                                   00879490
006220             ADD 1 TO WS-CT-ALREADY-WEEK                          00879500
006230         WHEN RSLT-OUT-OF-SEQUENCE                                JR020294
006240             ADD 1 TO WS-CT-OUT-OF-SEQUENCE                       JR020294
006250         WHEN RSLT-HABIT-NOT-FOUND                                TO033001
006260             ADD 1 TO WS-CT-NOT-FOUND                             TO033001
006270     END-EVALUATE.                                                00879510
006280     IF NOT RSLT-HABIT-SUCCESS                                    00879520
006290         MOVE TRAN-HAB-ID      TO ERR-MSG-HAB-ID                  00879530
006300         MOVE RSLT-STATUS-CODE TO ERR-MSG-STATUS                  00879540
006310         WRITE REPORT-RECORD FROM ERR-MSG-BAD-TRAN                00879550
006320             AFTER 1.                                             00879560
006330     END-IF.                                                      00879570
006340     MOVE WS-RESULT-REC TO HAB-RSLT-FD-REC.                       00879580
006350     WRITE HAB-RSLT-FD-REC.                                       00879590
006360                                                                  00879600
006370****************************************************************  00879610
006380* 8000 FLUSHES WHATEVER MASTER/EXEC/HIST RECORDS ARE STILL        00879620
006390* HELD AFTER THE LAST TRANFILE RECORD HAS BEEN PROCESSED, SO      00879630
006400* EVERY HABIT NOT NAMED IN THIS RUN'S TRANFILE STILL FLOWS        00879640
006410* THROUGH TO THE -OUT FILES UNCHANGED.                            00879650
006420****************************************************************  00879660
006430 8000-FLUSH-REMAINING-FILES.                                      00879670
006440     PERFORM 8010-FLUSH-MASTER-ENTRY UNTIL MASTER-EOF.            00879680
006450     PERFORM 8020-FLUSH-EXEC-ENTRY UNTIL EXEC-EOF.                00879730
006460     PERFORM 8030-FLUSH-HIST-ENTRY UNTIL HIST-EOF.                00879780
006470                                                                  00879821
006480 8010-FLUSH-MASTER-ENTRY.                                         00879822
006490     MOVE WS-MASTER-HOLD TO HAB-MSTRO-FD-REC.                     00879823
006500     WRITE HAB-MSTRO-FD-REC.                                      00879824
006510     PERFORM 1300-READ-MASTER-FILE.                               00879825
006520                                                                  00879826
006530 8020-FLUSH-EXEC-ENTRY.                                           00879827
006540     MOVE WS-EXEC-HOLD TO HAB-EXECO-FD-REC.                       00879828
006550     WRITE HAB-EXECO-FD-REC.                                      00879829
006560     PERFORM 1400-READ-EXEC-FILE.                                 00879830
006570                                                                  00879831
006580 8030-FLUSH-HIST-ENTRY.                                           00879832
006590     MOVE WS-HIST-HOLD TO HAB-HISTO-FD-REC.                       00879833
006600     WRITE HAB-HISTO-FD-REC.                                      00879834
006610     PERFORM 1500-READ-HIST-FILE.                                 00879835
006620                                                                  00879830
006630 8500-REPORT-TRAN-STATS.                                          00879840
006640     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00879850
006650     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 1.             00879860
006660     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00879870
006670     MOVE 'TRANSACTIONS READ'          TO RPT-STAT-NAME.          00879880
006680     MOVE WS-CT-TRAN-READ              TO RPT-STAT-COUNT.         00879890
006690     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00879900
006700     MOVE 'HABIT_SUCCESS'               TO RPT-STAT-NAME.         00879910
006710     MOVE WS-CT-SUCCESS                 TO RPT-STAT-COUNT.        00879920
006720     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00879930
006730     MOVE 'HABIT_FINISHED'              TO RPT-STAT-NAME.         00879940
006740     MOVE WS-CT-FINISHED                TO RPT-STAT-COUNT.        00879950
006750     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00879960
006760     MOVE 'HABIT_START_DATE_NOT_REACHED' TO RPT-STAT-NAME.        00879970
006770     MOVE WS-CT-START-NOT-REACHED       TO RPT-STAT-COUNT.        00879980
006780     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00879990
006790     MOVE 'HABIT_ALREADY_COMPLETED_TODAY' TO RPT-STAT-NAME.       00880000
006800     MOVE WS-CT-ALREADY-TODAY           TO RPT-STAT-COUNT.        00880010
006810     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00880020
006820     MOVE 'HABIT_ALREADY_COMPLETED_THIS_WEEK' TO RPT-STAT-NAME.   00880030
006830     MOVE WS-CT-ALREADY-WEEK            TO RPT-STAT-COUNT.        00880040
006840     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00880050
006850     MOVE 'HABIT_TRAN_OUT_OF_SEQUENCE'   TO RPT-STAT-NAME.        JR020294
006860     MOVE WS-CT-OUT-OF-SEQUENCE          TO RPT-STAT-COUNT.       JR020294
006870     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   JR020294
006880     MOVE 'HABIT_NOT_FOUND'              TO RPT-STAT-NAME.        TO033001
006890     MOVE WS-CT-NOT-FOUND                TO RPT-STAT-COUNT.       TO033001
006900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   TO033001
006910                                                                  00880060
006920 9000-CLOSE-FILES.                                                00880070
006930     CLOSE TRANSACTION-FILE HABIT-MASTER-FILE HABIT-MASTER-FILE-O UT880080
006940           HABIT-EXEC-FILE HABIT-EXEC-FILE-OUT                    00880090
006950           HABIT-HIST-FILE HABIT-HIST-FILE-OUT                    00880100
006960           RESULT-FILE REPORT-FILE.                               00880110
