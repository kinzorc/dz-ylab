000010*                                                                 73820010
000020***************************************************************   73820020
000030* HABEXEC.CPY                                                     73820030
000040* EXECUTION-HISTORY DETAIL LAYOUT - ONE ENTRY PER COMPLETION      73820040
000050* DATE POSTED AGAINST A HABIT.  FILE IS MAINTAINED IN ASCENDING   73820050
000060* EXEC-DATE SEQUENCE WITHIN HAB-ID; HABPOST RELIES ON THIS        73820060
000070* ORDER FOR THE STREAK WALK-BACK AND DUPLICATE CHECKS.            73820070
000080*                                                                 73820080
000090* MAINTENANCE LOG.                                                73820090
000100*   06/14/91 R JESSUP    ORIGINAL LAYOUT - HAB REQ 0041.          JR140691
000110*   11/08/98 T OYELARAN  Y2K - EXEC-DATE EXPANDED TO CCYYMMDD.    TO110898
000120***************************************************************   73820120
000130 01  HAB-EXEC-REC.                                                73820130
000140     05  HAB-EXEC-KEY.                                            73820140
000150         10  EXEC-HAB-ID            PIC 9(9).                     73820150
000160         10  EXEC-SEQ-NO            PIC 9(4).                     73820160
000170     05  EXEC-DATE-N                PIC 9(8).                     73820170
000180     05  EXEC-DATE REDEFINES EXEC-DATE-N.                         TO110898
000190         10  EXEC-CCYY              PIC 9(4).                     73820190
000200         10  EXEC-MM                PIC 9(2).                     73820200
000210         10  EXEC-DD                PIC 9(2).                     73820210
000220     05  FILLER                     PIC X(20).                    73820220
