000010*                                                                 73800010
000020***************************************************************   73800020
000030* HABCOPY.CPY                                                     73800030
000040* HABIT MASTER RECORD LAYOUT - ONE ENTRY PER TRACKED HABIT.       73800040
000050* CARRIES THE EMBEDDED STATISTICS BLOCK (STREAK, BEST PERCENT)    73800050
000060* THAT HABPOST/HABCALC MAINTAIN EACH RUN.                         73800060
000070*                                                                 73800070
000080* MAINTENANCE LOG.                                                73800080
000090*   06/14/91 R JESSUP    ORIGINAL LAYOUT - HAB REQ 0041.          JR140691
000100*   02/02/94 R JESSUP    ADDED HAB-EXEC-PERIOD FOR YEAR-END       JR020294
000110*                        STATISTICS RESET PROJECT.                JR020294
000120*   11/08/98 T OYELARAN  Y2K - HAB-START-DATE/HAB-END-DATE        TO110898
000130*                        EXPANDED TO CCYYMMDD (WAS YYMMDD).       TO110898
000140*   03/30/01 T OYELARAN  ADDED HAB-EXEC-COUNT PER CR-1147.        TO033001
000150***************************************************************   73800150
000160 01  HAB-MASTER-REC.                                              73800160
000170     05  HAB-ID                     PIC 9(9).                     73800170
000180     05  HAB-NAME                   PIC X(40).                    73800180
000190     05  HAB-DESCRIPTION            PIC X(100).                   73800190
000200     05  HAB-FREQUENCY              PIC X(1).                     73800200
000210         88  HAB-FREQ-DAILY               VALUE 'D'.              73800210
000220         88  HAB-FREQ-WEEKLY              VALUE 'W'.              73800220
000230     05  HAB-STATUS                 PIC X(1).                     73800230
000240         88  HAB-STAT-ACTIVE              VALUE 'A'.              73800240
000250         88  HAB-STAT-FINISHED            VALUE 'F'.              73800250
000260     05  HAB-EXEC-PERIOD            PIC X(1).                     73800260
000270         88  HAB-PERIOD-MONTH             VALUE 'M'.              73800270
000280         88  HAB-PERIOD-YEAR              VALUE 'Y'.              73800280
000290     05  HAB-START-DATE-N           PIC 9(8).                     73800290
000300     05  HAB-START-DATE REDEFINES                                 TO110898
000310             HAB-START-DATE-N.                                    73800310
000320         10  HAB-START-CCYY         PIC 9(4).                     73800320
000330         10  HAB-START-MM           PIC 9(2).                     73800330
000340         10  HAB-START-DD           PIC 9(2).                     73800340
000350     05  HAB-END-DATE-N             PIC 9(8).                     73800350
000360     05  HAB-END-DATE REDEFINES                                   TO110898
000370             HAB-END-DATE-N.                                      73800370
000380         10  HAB-END-CCYY           PIC 9(4).                     73800380
000390         10  HAB-END-MM             PIC 9(2).                     73800390
000400         10  HAB-END-DD             PIC 9(2).                     73800400
000410     05  HAB-CREATED-DATE           PIC 9(8).                     73800410
000420     05  HAB-STREAK                 PIC 9(4).                     73800420
000430     05  HAB-EXEC-PERCENT           PIC 9(3).                     73800430
000440     05  HAB-EXEC-COUNT             PIC 9(4).                     TO033001
000450     05  FILLER                     PIC X(13).                    73800450
