000010*                                                                 73840010
000020***************************************************************   73840020
000030* HABUSER.CPY                                                     73840030
000040* USER MASTER LAYOUT - CARRIED FOR REFERENTIAL COMPLETENESS       73840040
000050* ONLY.  HABITS ARE LOGICALLY OWNED BY A USER ON THE ONLINE       73840050
000060* SIDE OF THIS APPLICATION BUT THIS BATCH NEITHER OPENS NOR       73840060
000070* READS USER-MASTER - NO HABPOST/HABCALC PARAGRAPH REFERENCES     73840070
000080* THIS LAYOUT.                                                    73840080
000090*                                                                 73840090
000100* MAINTENANCE LOG.                                                73840100
000110*   06/14/91 R JESSUP    ORIGINAL LAYOUT - HAB REQ 0041.          JR140691
000120***************************************************************   73840120
000130 01  HAB-USER-REC.                                                73840130
000140     05  USR-ID                     PIC 9(9).                     73840140
000150     05  USR-USERNAME               PIC X(30).                    73840150
000160     05  USR-PASSWORD               PIC X(60).                    73840160
000170     05  USR-EMAIL                  PIC X(50).                    73840170
000180     05  USR-ROLE                   PIC X(1).                     73840180
000190         88  USR-ROLE-ADMIN                VALUE 'A'.             73840190
000200         88  USR-ROLE-USER                 VALUE 'U'.             73840200
000210     05  USR-ACCT-STATUS            PIC X(1).                     73840210
000220         88  USR-ACCT-ACTIVE               VALUE 'A'.             73840220
000230         88  USR-ACCT-BLOCKED              VALUE 'B'.             73840230
000240     05  FILLER                     PIC X(20).                    73840240
